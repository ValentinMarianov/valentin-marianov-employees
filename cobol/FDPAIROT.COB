000100******************************************************************        
000200*    FDPAIROT - RECORD LAYOUT FOR THE LONGEST-WORKING-                    
000300*               PAIR REPORT OUTPUT FILE.                                  
000400*                                                                         
000500*    FOUR COLUMNS - EMPLOYEE 1, EMPLOYEE 2, THE LIST                      
000600*    OF SHARED PROJECT NUMBERS AND THE TOTAL DAYS                         
000700*    WORKED TOGETHER.  PAIROT-NOT-FOUND REDEFINES THE                     
000800*    SAME AREA FOR THE ONE-LINE "NO PAIRS FOUND"                          
000900*    MESSAGE WHEN THE RUN PRODUCES NO WINNING PAIR.                       
001000*                                                                         
001100*    1997-03-04  RSK  ORIGINAL COPYBOOK.                                  
001200******************************************************************        
001300 FD  PAIROT-FILE                                                          
001400     LABEL RECORDS ARE STANDARD                                           
001500     RECORD CONTAINS 90 CHARACTERS.                                       
001600                                                                          
001700 01  PAIROT-RECORD.                                                       
001800     05  RR-EMPLOYEE1-ID           PIC 9(06).                             
001900     05  FILLER                    PIC X(02) VALUE SPACE.                 
002000     05  RR-EMPLOYEE2-ID           PIC 9(06).                             
002100     05  FILLER                    PIC X(02) VALUE SPACE.                 
002200     05  RR-PROJECT-ID-LIST        PIC X(60).                             
002300     05  FILLER                    PIC X(02) VALUE SPACE.                 
002400     05  RR-TOTAL-DAYS             PIC 9(08).                             
002500     05  FILLER                    PIC X(04) VALUE SPACE.                 
002600                                                                          
002700 01  PAIROT-NOT-FOUND REDEFINES PAIROT-RECORD.                            
002800     05  NF-MESSAGE-TEXT           PIC X(84).                             
002900     05  FILLER                    PIC X(06).                             
