000100******************************************************************        
000200*    FCPAIROT - FILE CONTROL FOR THE LONGEST-WORKING-                     
000300*               PAIR REPORT OUTPUT FILE.                                  
000400*                                                                         
000500*    ONE RECORD IS WRITTEN - THE WINNING PAIR - OR                        
000600*    NONE AT ALL IF NO QUALIFYING PAIR WAS FOUND.                         
000700*    SEE FDPAIROT.COB FOR THE RECORD LAYOUT.                              
000800*                                                                         
000900*    1997-03-04  RSK  ORIGINAL COPYBOOK.                                  
001000******************************************************************        
001100     SELECT PAIROT-FILE ASSIGN TO "PAIRRPT"                               
001200         ORGANIZATION IS LINE SEQUENTIAL                                  
001300         FILE STATUS IS PAIROT-FILE-STATUS.                               
