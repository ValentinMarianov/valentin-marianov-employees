000100******************************************************************        
000200*    WKREPRT - REPORT WORK RECORD.                                        
000300*                                                                         
000400*    HOLDS THE BEST PAIR FOUND SO FAR WHILE PAIRSEL                       
000500*    SCANS THE PAIR WORK TABLE, AND THE FINAL WINNING                     
000600*    PAIR PAIRRUN WRITES TO PAIROT-FILE.  RW-FOUND-SW                     
000700*    IS "NOT FOUND" UNTIL A PAIR WITH A POSITIVE                          
000800*    TOTAL BEATS THE RUNNING MAXIMUM.                                     
000900*                                                                         
001000*    1997-04-09  RSK  ORIGINAL COPYBOOK.                                  
001100******************************************************************        
001200 01  REPORT-WORK-RECORD.                                                  
001210*    RW-FOUND-SW IS SET TRUE THE FIRST TIME PAIRSEL SEES A                
001220*    TOTAL GREATER THAN RW-TOTAL-DAYS-MAX AND NEVER RESET.                
001230     05  RW-FOUND-SW               PIC X(01) VALUE "N".                   
001240         88  RW-PAIR-FOUND                   VALUE "Y".                   
001250         88  RW-NO-PAIR-FOUND                VALUE "N".                   
001260     05  RW-EMPLOYEE1-ID           PIC 9(06) VALUE ZERO.                  
001270     05  RW-EMPLOYEE2-ID           PIC 9(06) VALUE ZERO.                  
001280*    SPACE-JOINED PROJECT-ID TOKENS, TRAILING SPACE AFTER                 
001290*    EVERY TOKEN INCLUDING THE LAST, PER HD-1240.                         
001300     05  RW-PROJECT-ID-LIST        PIC X(60) VALUE SPACE.                 
001310     05  RW-TOTAL-DAYS             PIC 9(08) VALUE ZERO.                  
001320*    RUNNING MAXIMUM PAIRSEL COMPARES EACH PAIR'S TOTAL                   
001330*    AGAINST - NOT WRITTEN TO THE REPORT ITSELF.                          
001340     05  RW-TOTAL-DAYS-MAX         PIC 9(08) VALUE ZERO.                  
001350     05  FILLER                    PIC X(10) VALUE SPACE.                 
