000100******************************************************************        
000200*    PAIRRUN - MAIN BATCH DRIVER FOR THE EMPLOYEE-PAIR COMMON-            
000300*              PROJECT-OVERLAP REPORT.  CALLS EMPLOAD TO BUILD            
000400*              THE EMPLOYEE-WORK-TABLE, PAIRFIND TO CROSS-MATCH           
000500*              EVERY EMPLOYEE AGAINST EVERY OTHER EMPLOYEE'S              
000600*              PROJECTS, AND PAIRSEL TO PICK THE ONE PAIR THAT            
000700*              WORKED TOGETHER THE LONGEST.  WRITES THE SINGLE            
000800*              RESULT LINE (OR A "NO PAIRS FOUND" LINE) TO                
000900*              PAIROT-FILE AND ECHOES IT TO SYSOUT.                       
001000*                                                                         
001100*              RUN THIS JOB WHENEVER PERSONNEL WANTS A FRESH              
001200*              LONGEST-WORKING-PAIR FIGURE - THERE IS NO ONLINE           
001300*              EQUIVALENT AND NONE IS PLANNED.                            
001400*                                                                         
001500 IDENTIFICATION DIVISION.                                                 
001600 PROGRAM-ID.    PAIRRUN.                                                  
001700 AUTHOR.        R. S. KOSTER.                                             
001800 INSTALLATION.  MERIDIAN BENEFITS DATA CENTER.                            
001900 DATE-WRITTEN.  APRIL 1982.                                               
002000 DATE-COMPILED.                                                           
002100 SECURITY.      PUBLIC.                                                   
002200*                                                                         
002300******************************************************************        
002400*    CHANGE LOG                                                           
002500*                                                                         
002600*    DATE        BY   REQUEST    DESCRIPTION                              
002700*    ----------  ---  ---------  ---------------------------------        
002800*    1982-04-09  RSK  PROJ-014   ORIGINAL PROGRAM.                        
002900*    1997-09-30  TJM  CR-0340    IF EMPLOAD COMES BACK WITH A             
003000*                                FAILED LOAD STATUS THE MATCH             
003100*                                AND SELECT STEPS ARE NOW                 
003200*                                SKIPPED OUTRIGHT - PAIRFIND              
003300*                                USED TO RUN AGAINST AN EMPTY             
003400*                                TABLE AND WASTE A STEP.                  
003500*    1998-11-23  ABL  Y2K-0009   YEAR 2000 REVIEW - THE RUN-              
003600*                                DATE HEADER LINE USES A 4-               
003700*                                DIGIT YEAR ON SYSOUT NOW.                
003800*    2001-05-02  DWH  CR-0771    ADDED THE SYSOUT ECHO OF THE             
003900*                                WINNING PAIR - OPERATIONS WAS            
004000*                                OPENING THE REPORT DATA SET              
004100*                                JUST TO CONFIRM THE JOB FOUND            
004200*                                SOMETHING.                               
004300*    2003-03-18  NPK  CR-0912    YEAR-END AUDIT - ADDED STEP-BY-          
004400*                                STEP RATIONALE COMMENTS TO THE           
004500*                                DRIVER AND REPORT-WRITE                  
004600*                                PARAGRAPHS.  NO LOGIC CHANGED.           
004700*    2004-07-14  HQD  CR-1055    WIRED THE -R ALPHA REDEFINES OF          
004800*                                THE EMPLOYEE-EDIT FIELDS INTO A          
004900*                                NEW BUILD-MESSAGE PARAGRAPH SO           
005000*                                THE SYSOUT ECHO SHOWS ONE CLEAN          
005100*                                LINE INSTEAD OF TWO PICTURES             
005200*                                SEPARATED BY LITERAL TEXT.               
005300******************************************************************        
005400*                                                                         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
006000            OFF STATUS IS NORMAL-RUN-REQUESTED                            
006100     CLASS NUMERIC-TEXT IS "0" THRU "9".                                  
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     COPY "FCPAIROT.COB".                                                 
006500                                                                          
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800     COPY "FDPAIROT.COB".                                                 
006900                                                                          
007000 WORKING-STORAGE SECTION.                                                 
007100*    THE OUTPUT FILE STATUS KEY REFERENCED BY                             
007200*    FCPAIROT.                                                            
007300 01  PAIROT-FILE-STATUS       PIC X(02)  VALUE SPACE.                     
007400     88  PAIROT-FILE-OK                  VALUE "00".                      
007500                                                                          
007600     COPY "WKEMPTAB.COB".                                                 
007700     COPY "WKPAIRTB.COB".                                                 
007800     COPY "WKREPRT.COB".                                                  
007900                                                                          
008000*    RETURN STATUS HANDED BACK BY EMPLOAD - IF THE                        
008100*    LOAD FAILS THE MATCH AND SELECT STEPS ARE SKIPPED                    
008200*    ENTIRELY, PER CR-0340.                                               
008300 01  PR-LOAD-STATUS-SW        PIC X(01)  VALUE "N".                       
008400     88  PR-LOAD-OK                      VALUE "Y".                       
008500     88  PR-LOAD-FAILED                  VALUE "N".                       
008600                                                                          
008700*    RUN-DATE HEADER FOR THE SYSOUT LOG, PER Y2K-0009.                    
008800 01  PR-TODAY-COMPACT         PIC 9(06)  VALUE ZERO.                      
008900 01  PR-TODAY-COMPACT-R REDEFINES PR-TODAY-COMPACT.                       
009000     05  PR-TODAY-YY           PIC 9(02).                                 
009100     05  PR-TODAY-MM           PIC 9(02).                                 
009200     05  PR-TODAY-DD           PIC 9(02).                                 
009300 01  PR-TODAY-CCYY            PIC 9(04)  VALUE ZERO.                      
009400 77  PR-CENTURY-PREFIX        PIC 9(02)  COMP  VALUE ZERO.                
009500                                                                          
009600*    FREE-FORMAT (NON ZERO-PADDED) EDIT OF THE WINNING                    
009700*    PAIR'S TWO EMPLOYEE NUMBERS FOR THE SYSOUT ECHO,                     
009800*    PER CR-0771.  THE -R ALPHA VIEW OF EACH LETS                         
009900*    5100-BUILD-PAIR-MSG-RTN TALLY AND SKIP THE ZZZZZ9                    
010000*    PICTURE'S LEADING BLANKS BY HAND, THE SAME TRIM                      
010100*    PAIRSEL USES ON A FREE-FORMAT PROJECT-ID, PER CR-1055.               
010200 01  PR-EMPLOYEE1-EDIT        PIC ZZZZZ9.                                 
010300 01  PR-EMPLOYEE1-EDIT-R REDEFINES PR-EMPLOYEE1-EDIT                      
010400                              PIC X(06).                                  
010500 01  PR-EMPLOYEE2-EDIT        PIC ZZZZZ9.                                 
010600 01  PR-EMPLOYEE2-EDIT-R REDEFINES PR-EMPLOYEE2-EDIT                      
010700                              PIC X(06).                                  
010800                                                                          
010900*    SUBSCRIPTS AND POINTER FOR 5100-BUILD-PAIR-MSG-RTN, WHICH            
011000*    STRINGS THE TWO TRIMMED EMPLOYEE NUMBERS INTO ONE                    
011100*    "NNNNNN AND NNNNNN" LINE FOR THE SYSOUT ECHO BELOW, PER              
011200*    CR-1055.                                                             
011300 77  PR-LEADING-SPACES        PIC 9(02)  COMP  VALUE ZERO.                
011400 77  PR-TOKEN-LEN             PIC 9(02)  COMP  VALUE ZERO.                
011500 77  PR-TOKEN-START           PIC 9(02)  COMP  VALUE ZERO.                
011600 77  PR-MSG-PTR               PIC 9(02)  COMP  VALUE 1.                   
011700 01  PR-PAIR-MSG              PIC X(40)  VALUE SPACE.                     
011800                                                                          
011900 PROCEDURE DIVISION.                                                      
012000                                                                          
012100*    0100-MAIN-RTN - THE WHOLE JOB IN ONE STRAIGHT LINE:                  
012200*    LOAD, MATCH, SELECT, WRITE, TERMINATE.  PER CR-0340                  
012300*    THE MATCH AND SELECT STEPS ARE SKIPPED OUTRIGHT WHEN                 
012400*    THE LOAD FAILS - THE REPORT STEP STILL RUNS SO THE                   
012500*    "NO PAIRS FOUND" LINE GOES OUT RATHER THAN NOTHING.                  
012600 0100-MAIN-RTN.                                                           
012700     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.                          
012800     PERFORM 2000-LOAD-EMPLOYEES-RTN THRU 2000-EXIT.                      
012900     IF PR-LOAD-OK                                                        
013000         PERFORM 3000-FIND-PAIRS-RTN THRU 3000-EXIT                       
013100         PERFORM 4000-SELECT-LONGEST-RTN THRU 4000-EXIT.                  
013200     PERFORM 5000-WRITE-REPORT-RTN THRU 5000-EXIT.                        
013300     PERFORM 6000-TERMINATE-RTN THRU 6000-EXIT.                           
013400     STOP RUN.                                                            
013500                                                                          
013600*    1000-INITIALIZE-RTN - OPEN THE REPORT FILE AND                       
013700*    DISPLAY THE RUN-DATE HEADER LINE.                                    
013800 1000-INITIALIZE-RTN.                                                     
013900     OPEN OUTPUT PAIROT-FILE.                                             
014000*    ACCEPT FROM DATE HANDS BACK ONLY A 2-DIGIT YEAR - THE                
014100*    SAME 50/50 CENTURY WINDOW EVERY DATE ROUTINE IN THIS                 
014200*    SYSTEM USES, PER Y2K-0009, IS APPLIED HERE JUST FOR                  
014300*    THE SYSOUT HEADER LINE.                                              
014400     ACCEPT PR-TODAY-COMPACT FROM DATE.                                   
014500     IF PR-TODAY-YY < 50                                                  
014600         MOVE 20 TO PR-CENTURY-PREFIX                                     
014700     ELSE                                                                 
014800         MOVE 19 TO PR-CENTURY-PREFIX.                                    
014900     COMPUTE PR-TODAY-CCYY =                                              
015000         (PR-CENTURY-PREFIX * 100) + PR-TODAY-YY.                         
015100     DISPLAY "PAIRRUN - EMPLOYEE PAIR OVERLAP REPORT - RUN "              
015200         PR-TODAY-MM "/" PR-TODAY-DD "/" PR-TODAY-CCYY.                   
015300 1000-EXIT.                                                               
015400     EXIT.                                                                
015500                                                                          
015600*    2000-LOAD-EMPLOYEES-RTN - CALL EMPLOAD TO READ THE                   
015700*    INPUT FILE AND BUILD THE EMPLOYEE-WORK-TABLE.                        
015800 2000-LOAD-EMPLOYEES-RTN.                                                 
015900*    THE SWITCH IS FORCED TO "N" BEFORE THE CALL SO A                     
016000*    COMPILER THAT DOES NOT INITIALIZE LINKAGE STORAGE                    
016100*    CANNOT LEAVE THIS PROGRAM READING A STALE "Y".                       
016200     MOVE "N" TO PR-LOAD-STATUS-SW.                                       
016300     CALL "EMPLOAD" USING PR-LOAD-STATUS-SW                               
016400                         EMPLOYEE-WORK-TABLE.                             
016500     IF PR-LOAD-FAILED                                                    
016600         DISPLAY "PAIRRUN - EMPLOAD REPORTED A SYNTAX "                   
016700             "ERROR - NO EMPLOYEES LOADED.".                              
016800 2000-EXIT.                                                               
016900     EXIT.                                                                
017000                                                                          
017100*    3000-FIND-PAIRS-RTN - CALL PAIRFIND TO CROSS-MATCH                   
017200*    EVERY EMPLOYEE AGAINST EVERY OTHER EMPLOYEE.                         
017300 3000-FIND-PAIRS-RTN.                                                     
017400     CALL "PAIRFIND" USING EMPLOYEE-WORK-TABLE                            
017500                          PAIR-WORK-TABLE.                                
017600 3000-EXIT.                                                               
017700     EXIT.                                                                
017800                                                                          
017900*    4000-SELECT-LONGEST-RTN - CALL PAIRSEL TO PICK THE                   
018000*    SINGLE PAIR WITH THE GREATEST TOTAL OVERLAP.                         
018100 4000-SELECT-LONGEST-RTN.                                                 
018200     CALL "PAIRSEL" USING PAIR-WORK-TABLE                                 
018300                         REPORT-WORK-RECORD.                              
018400 4000-EXIT.                                                               
018500     EXIT.                                                                
018600                                                                          
018700*    5000-WRITE-REPORT-RTN - WRITE THE SINGLE RESULT                      
018800*    LINE, OR THE "NO PAIRS FOUND" LINE IF RW-FOUND-SW                    
018900*    NEVER FLIPPED TO "FOUND", AND ECHO IT TO SYSOUT.                     
019000 5000-WRITE-REPORT-RTN.                                                   
019100*    RW-PAIR-FOUND IS ONLY EVER SET TRUE BY PAIRSEL, AND                  
019200*    ONLY WHEN AT LEAST ONE PAIR-WORK-TABLE ROW EXISTED -                 
019300*    THIS IS THE ONE PLACE THAT DECISION IS ACTED ON.                     
019400     IF RW-PAIR-FOUND                                                     
019500         MOVE RW-EMPLOYEE1-ID TO RR-EMPLOYEE1-ID                          
019600         MOVE RW-EMPLOYEE2-ID TO RR-EMPLOYEE2-ID                          
019700         MOVE RW-PROJECT-ID-LIST TO RR-PROJECT-ID-LIST                    
019800         MOVE RW-TOTAL-DAYS TO RR-TOTAL-DAYS                              
019900         WRITE PAIROT-RECORD                                              
020000*    THE ZZZZZ9 EDIT PICTURE ON THE SYSOUT COPY DROPS THE                 
020100*    LEADING ZEROS THE REPORT RECORD ITSELF CARRIES -                     
020200*    OPERATIONS READS THE LOG, NOT THE REPORT FILE, SO IT                 
020300*    GETS THE FREE-FORMAT NUMBER, PER CR-0771.  THE -R                    
020400*    ALPHA VIEWS ARE TRIMMED AND JOINED BY 5100-BUILD-                    
020500*    PAIR-MSG-RTN INTO ONE LINE, PER CR-1055.                             
020600         MOVE RW-EMPLOYEE1-ID TO PR-EMPLOYEE1-EDIT                        
020700         MOVE RW-EMPLOYEE2-ID TO PR-EMPLOYEE2-EDIT                        
020800         PERFORM 5100-BUILD-PAIR-MSG-RTN THRU 5100-EXIT                   
020900         DISPLAY "PAIRRUN - LONGEST WORKING PAIR IS "                     
021000             PR-PAIR-MSG                                                  
021100         DISPLAY "PAIRRUN - SHARED PROJECTS "                             
021200             RW-PROJECT-ID-LIST                                           
021300         DISPLAY "PAIRRUN - TOTAL DAYS WORKED TOGETHER "                  
021400             RW-TOTAL-DAYS                                                
021500     ELSE                                                                 
021600*    THE OUTPUT RECORD STILL GETS ONE LINE EVEN WHEN NO                   
021700*    PAIR WAS FOUND - AN EMPTY REPORT FILE WOULD LOOK LIKE                
021800*    THE JOB DID NOT RUN AT ALL, NOT LIKE IT RAN AND FOUND                
021900*    NOTHING.                                                             
022000         MOVE SPACE TO NF-MESSAGE-TEXT                                    
022100         STRING "NO EMPLOYEE PAIR WITH A COMMON WORKING"                  
022200                    DELIMITED BY SIZE                                     
022300                " PERIOD WAS FOUND ON THIS RUN."                          
022400                    DELIMITED BY SIZE                                     
022500             INTO NF-MESSAGE-TEXT                                         
022600         WRITE PAIROT-RECORD                                              
022700         DISPLAY "PAIRRUN - NO PAIRS FOUND ON THIS RUN.".                 
022800 5000-EXIT.                                                               
022900     EXIT.                                                                
023000                                                                          
023100*    5100-BUILD-PAIR-MSG-RTN - TRIM THE LEADING BLANKS THE                
023200*    ZZZZZ9 PICTURE LEAVES ON EACH EMPLOYEE NUMBER AND                    
023300*    STRING BOTH INTO ONE "NNNNNN AND NNNNNN" LINE, THE                   
023400*    SAME LEADING-SPACE-TALLY TRIM PAIRSEL USES TO BUILD A                
023500*    FREE-FORMAT PROJECT-ID - SEE PAIRSEL 2500-BUILD-                     
023600*    PROJECT-LIST-RTN.  INTRINSIC TRIM IS NOT USED.  ADDED                
023700*    PER CR-1055.                                                         
023800 5100-BUILD-PAIR-MSG-RTN.                                                 
023900     MOVE SPACE TO PR-PAIR-MSG.                                           
024000     MOVE 1 TO PR-MSG-PTR.                                                
024100     MOVE ZERO TO PR-LEADING-SPACES.                                      
024200     INSPECT PR-EMPLOYEE1-EDIT-R TALLYING                                 
024300         PR-LEADING-SPACES FOR LEADING SPACE.                             
024400     COMPUTE PR-TOKEN-START = PR-LEADING-SPACES + 1.                      
024500     COMPUTE PR-TOKEN-LEN = 6 - PR-LEADING-SPACES.                        
024600     STRING PR-EMPLOYEE1-EDIT-R (PR-TOKEN-START:                          
024700                                  PR-TOKEN-LEN)                           
024800                DELIMITED BY SIZE                                         
024900            " AND " DELIMITED BY SIZE                                     
025000         INTO PR-PAIR-MSG                                                 
025100         WITH POINTER PR-MSG-PTR.                                         
025200     MOVE ZERO TO PR-LEADING-SPACES.                                      
025300     INSPECT PR-EMPLOYEE2-EDIT-R TALLYING                                 
025400         PR-LEADING-SPACES FOR LEADING SPACE.                             
025500     COMPUTE PR-TOKEN-START = PR-LEADING-SPACES + 1.                      
025600     COMPUTE PR-TOKEN-LEN = 6 - PR-LEADING-SPACES.                        
025700     STRING PR-EMPLOYEE2-EDIT-R (PR-TOKEN-START:                          
025800                                  PR-TOKEN-LEN)                           
025900                DELIMITED BY SIZE                                         
026000         INTO PR-PAIR-MSG                                                 
026100         WITH POINTER PR-MSG-PTR.                                         
026200 5100-EXIT.                                                               
026300     EXIT.                                                                
026400                                                                          
026500*    6000-TERMINATE-RTN - CLOSE THE REPORT FILE.                          
026600 6000-TERMINATE-RTN.                                                      
026700     CLOSE PAIROT-FILE.                                                   
026800 6000-EXIT.                                                               
026900     EXIT.                                                                
