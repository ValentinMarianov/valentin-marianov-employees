000100******************************************************************        
000200*    PAIRSEL - SCANS THE PAIR-WORK-TABLE BUILT BY PAIRFIND, SUMS          
000300*              THE OVERLAP DAYS ACROSS ALL SHARED PROJECTS FOR            
000400*              EACH (EMPLOYEE1, EMPLOYEE2) ROW, AND KEEPS THE             
000500*              SINGLE ROW WITH THE LARGEST RUNNING TOTAL.  TIES           
000600*              ARE LEFT WITH THE FIRST ROW THAT REACHED THE TOTAL         
000700*              - A STRICT GREATER-THAN COMPARE, NOT GREATER-OR-           
000800*              EQUAL.  CALLED ONCE BY PAIRRUN, LAST OF THE THREE          
000900*              WORKER PROGRAMS.                                           
001000*                                                                         
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID.    PAIRSEL.                                                  
001300 AUTHOR.        R. S. KOSTER.                                             
001400 INSTALLATION.  MERIDIAN BENEFITS DATA CENTER.                            
001500 DATE-WRITTEN.  APRIL 1982.                                               
001600 DATE-COMPILED.                                                           
001700 SECURITY.      PUBLIC.                                                   
001800*                                                                         
001900******************************************************************        
002000*    CHANGE LOG                                                           
002100*                                                                         
002200*    DATE        BY   REQUEST    DESCRIPTION                              
002300*    ----------  ---  ---------  ---------------------------------        
002400*    1982-04-09  RSK  PROJ-014   ORIGINAL PROGRAM.                        
002500*    1997-08-22  RSK  HD-1240    PROJECT-ID-LIST NOW CARRIES A            
002600*                                TRAILING SPACE AFTER THE LAST            
002700*                                PROJECT TOO, NOT JUST BETWEEN            
002800*                                THEM - THE DOWNSTREAM EXTRACT            
002900*                                SPLITS ON SPACE AND WAS                  
003000*                                DROPPING THE LAST TOKEN.                 
003100*    1998-06-01  TJM  CR-0498    CONFIRMED THE >COMPARE (NOT              
003200*                                >=) IS INTENTIONAL - FIRST               
003300*                                PAIR TO REACH THE HIGH TOTAL             
003400*                                WINS ON A TIE.  DO NOT CHANGE            
003500*                                WITHOUT CHECKING WITH                    
003600*                                PERSONNEL.                               
003700*    1999-08-04  DWH  HD-1811    RAISED PW-PAIR-ENTRY FROM 200            
003800*                                TO 400 OCCURRENCES TO MATCH              
003900*                                PAIRFIND'S HD-1811 CHANGE.               
004000*    2003-03-18  NPK  CR-0912    YEAR-END AUDIT - ADDED STEP-BY-          
004100*                                STEP RATIONALE COMMENTS TO THE           
004200*                                SCAN AND PROJECT-LIST                    
004300*                                PARAGRAPHS.  NO LOGIC CHANGED.           
004400*    2004-09-21  HQD  HD-1700    RUNNING TOTALS ACROSS MANY               
004500*                                LONG SHARED PROJECTS WERE                
004600*                                OVERFLOWING 9999 DAYS.                   
004700*                                WIDENED PS-CURRENT-TOTAL AND             
004800*                                ZERO THE HIGH/LOW HALVES                 
004900*                                DIRECTLY AT SCAN START.                  
005000******************************************************************        
005100*                                                                         
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
005700            OFF STATUS IS NORMAL-RUN-REQUESTED                            
005800     CLASS NUMERIC-TEXT IS "0" THRU "9".                                  
005900 DATA DIVISION.                                                           
006000 WORKING-STORAGE SECTION.                                                 
006100     COPY "WKPAIRTB.COB".                                                 
006200     COPY "WKREPRT.COB".                                                  
006300                                                                          
006400*    SCAN SUBSCRIPTS AND THE PER-PAIR RUNNING TOTAL.                      
006500 77  PS-PAIR-SUB               PIC 9(04)  COMP  VALUE ZERO.               
006600 77  PS-SHARED-SUB             PIC 9(04)  COMP  VALUE ZERO.               
006700*    PS-CURRENT-TOTAL-R SPLITS THE RUNNING TOTAL SO THE                   
006800*    HIGH/LOW HALVES CAN BOTH BE ZEROED DIRECTLY AT THE                   
006900*    TOP OF EACH SCAN, PER HD-1700.                                       
007000 01  PS-CURRENT-TOTAL          PIC 9(08)  COMP  VALUE ZERO.               
007100 01  PS-CURRENT-TOTAL-R REDEFINES PS-CURRENT-TOTAL.                       
007200     05  PS-CURRENT-TOTAL-HIGH PIC 9(04)  COMP.                           
007300     05  PS-CURRENT-TOTAL-LOW PIC 9(04)  COMP.                            
007400                                                                          
007500*    WORK COPY OF THE PROJECT LIST BEING BUILT FOR THE                    
007600*    PAIR CURRENTLY BEING SCANNED - ONLY COPIED INTO                      
007700*    RW-PROJECT-ID-LIST IF THIS PAIR BECOMES THE NEW                      
007800*    RUNNING BEST.                                                        
007900 01  PS-CURRENT-LIST           PIC X(60)  VALUE SPACE.                    
008000 01  PS-CURRENT-LIST-R REDEFINES PS-CURRENT-LIST.                         
008100     05  PS-LIST-BYTE          PIC X(01)  OCCURS 60 TIMES.                
008200 77  PS-LIST-PTR               PIC 9(02)  COMP  VALUE 1.                  
008300                                                                          
008400*    ONE PROJECT-ID EDITED TO ITS FREE-FORMAT TEXT -                      
008500*    NO LEADING ZEROES, MATCHING THE EXTRACT FORMAT                       
008600*    PERSONNEL ASKED FOR.                                                 
008700 01  PS-EDIT-PROJECT           PIC ZZZZZ9.                                
008800 01  PS-EDIT-PROJECT-TEXT REDEFINES PS-EDIT-PROJECT                       
008900                               PIC X(06).                                 
009000 77  PS-LEADING-SPACES         PIC 9(02)  COMP  VALUE ZERO.               
009100 77  PS-TOKEN-LEN              PIC 9(02)  COMP  VALUE ZERO.               
009200 77  PS-TOKEN-START            PIC 9(02)  COMP  VALUE ZERO.               
009300                                                                          
009400 LINKAGE SECTION.                                                         
009500                                                                          
009600 PROCEDURE DIVISION USING PAIR-WORK-TABLE                                 
009700                      REPORT-WORK-RECORD.                                 
009800                                                                          
009900*    0100-MAIN-RTN - AN EMPTY PAIR-WORK-TABLE (EMPLOAD                    
010000*    LOADED FEWER THAN TWO EMPLOYEES, OR NO SHARED                        
010100*    PROJECT EVER OVERLAPPED) LEAVES THE REPORT WORK                      
010200*    AREA AT ITS INITIALIZED "NO PAIR FOUND" STATE.                       
010300 0100-MAIN-RTN.                                                           
010400     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.                          
010500     IF PW-PAIR-COUNT = ZERO                                              
010600         GO TO 0100-EXIT.                                                 
010700     PERFORM 2000-SCAN-PAIRS-RTN THRU 2000-EXIT                           
010800         VARYING PS-PAIR-SUB FROM 1 BY 1                                  
010900         UNTIL PS-PAIR-SUB > PW-PAIR-COUNT.                               
011000 0100-EXIT.                                                               
011100     EXIT PROGRAM.                                                        
011200                                                                          
011300*    1000-INITIALIZE-RTN - CLEAR THE REPORT WORK AREA                     
011400*    TO "NO PAIR FOUND" BEFORE THE SCAN BEGINS.                           
011500 1000-INITIALIZE-RTN.                                                     
011600     SET RW-NO-PAIR-FOUND TO TRUE.                                        
011700     MOVE ZERO TO RW-EMPLOYEE1-ID.                                        
011800     MOVE ZERO TO RW-EMPLOYEE2-ID.                                        
011900     MOVE SPACE TO RW-PROJECT-ID-LIST.                                    
012000     MOVE ZERO TO RW-TOTAL-DAYS.                                          
012100*    RW-TOTAL-DAYS-MAX STARTS AT ZERO SO THE STRICT >                     
012200*    COMPARE BELOW ALWAYS FIRES FOR THE FIRST PAIR THAT                   
012300*    HAS ANY POSITIVE OVERLAP AT ALL - PAIRFIND NEVER                     
012400*    FILES A PAIR ROW WITH A ZERO TOTAL, PER CR-0455 IN                   
012500*    PAIRFIND'S OWN CHANGE LOG.                                           
012600     MOVE ZERO TO RW-TOTAL-DAYS-MAX.                                      
012700 1000-EXIT.                                                               
012800     EXIT.                                                                
012900                                                                          
013000*    2000-SCAN-PAIRS-RTN - ONE PASS PER PAIR-WORK-TABLE                   
013100*    ROW.  SUM THE OVERLAP DAYS AND BUILD THE PROJECT                     
013200*    LIST, THEN COMPARE AGAINST THE RUNNING MAXIMUM.                      
013300 2000-SCAN-PAIRS-RTN.                                                     
013400     MOVE ZERO TO PS-CURRENT-TOTAL-HIGH PS-CURRENT-TOTAL-LOW.             
013500     MOVE SPACE TO PS-CURRENT-LIST.                                       
013600     MOVE 1 TO PS-LIST-PTR.                                               
013700     PERFORM 2100-SUM-SHARED-PROJECT-RTN                                  
013800         VARYING PS-SHARED-SUB FROM 1 BY 1                                
013900         UNTIL PS-SHARED-SUB >                                            
014000             PW-SHARED-PROJECT-COUNT (PS-PAIR-SUB).                       
014100                                                                          
014200*    STRICT GREATER-THAN, NOT GREATER-OR-EQUAL - PER                      
014300*    CR-0498 THE FIRST PAIR TO REACH THE HIGH TOTAL WINS                  
014400*    A TIE, AND A LATER PAIR WITH AN EQUAL TOTAL MUST                     
014500*    NOT DISPLACE IT.                                                     
014600     IF PS-CURRENT-TOTAL > RW-TOTAL-DAYS-MAX                              
014700         SET RW-PAIR-FOUND TO TRUE                                        
014800         MOVE PW-EMPLOYEE1-ID (PS-PAIR-SUB) TO                            
014900             RW-EMPLOYEE1-ID                                              
015000         MOVE PW-EMPLOYEE2-ID (PS-PAIR-SUB) TO                            
015100             RW-EMPLOYEE2-ID                                              
015200         MOVE PS-CURRENT-LIST TO RW-PROJECT-ID-LIST                       
015300         MOVE PS-CURRENT-TOTAL TO RW-TOTAL-DAYS                           
015400         MOVE PS-CURRENT-TOTAL TO RW-TOTAL-DAYS-MAX.                      
015500 2000-EXIT.                                                               
015600     EXIT.                                                                
015700                                                                          
015800*    2100-SUM-SHARED-PROJECT-RTN - ADD ONE SHARED-                        
015900*    PROJECT-ENTRY'S OVERLAP-DAYS TO THE RUNNING TOTAL                    
016000*    AND APPEND ITS PROJECT-ID TOKEN TO THE WORK LIST.                    
016100 2100-SUM-SHARED-PROJECT-RTN.                                             
016200     ADD PW-OVERLAP-DAYS (PS-PAIR-SUB, PS-SHARED-SUB)                     
016300         TO PS-CURRENT-TOTAL.                                             
016400     PERFORM 2500-BUILD-PROJECT-LIST-RTN THRU 2500-EXIT.                  
016500                                                                          
016600*    2500-BUILD-PROJECT-LIST-RTN - EDIT ONE PROJECT-ID                    
016700*    TO FREE-FORMAT TEXT (NO LEADING ZEROES) AND STRING                   
016800*    IT PLUS A TRAILING SPACE ONTO PS-CURRENT-LIST, PER                   
016900*    HD-1240.  INTRINSIC TRIM IS NOT USED - THE LEADING                   
017000*    BLANKS ARE COUNTED AND SKIPPED BY HAND.                              
017100 2500-BUILD-PROJECT-LIST-RTN.                                             
017200     MOVE PW-PROJECT-ID (PS-PAIR-SUB, PS-SHARED-SUB) TO                   
017300         PS-EDIT-PROJECT.                                                 
017400     MOVE ZERO TO PS-LEADING-SPACES.                                      
017500*    THE ZZZZZ9 PICTURE LEAVES ANY UNUSED HIGH-ORDER                      
017600*    POSITIONS BLANK RATHER THAN ZERO-FILLED - TALLYING                   
017700*    THOSE LEADING SPACES TELLS US WHERE THE ACTUAL                       
017800*    DIGITS START.                                                        
017900     INSPECT PS-EDIT-PROJECT-TEXT TALLYING                                
018000         PS-LEADING-SPACES FOR LEADING SPACE.                             
018100     COMPUTE PS-TOKEN-START = PS-LEADING-SPACES + 1.                      
018200     COMPUTE PS-TOKEN-LEN = 6 - PS-LEADING-SPACES.                        
018300                                                                          
018400*    PER HD-1240 EVERY TOKEN, INCLUDING THE LAST ONE,                     
018500*    GETS A TRAILING SPACE - THE DOWNSTREAM EXTRACT                       
018600*    SPLITS ON SPACE AND WAS DROPPING THE FINAL PROJECT                   
018700*    ID BEFORE THIS FIX.                                                  
018800     STRING PS-EDIT-PROJECT-TEXT (PS-TOKEN-START:                         
018900                                   PS-TOKEN-LEN)                          
019000                DELIMITED BY SIZE                                         
019100            " " DELIMITED BY SIZE                                         
019200         INTO PS-CURRENT-LIST                                             
019300         WITH POINTER PS-LIST-PTR.                                        
019400 2500-EXIT.                                                               
019500     EXIT.                                                                
