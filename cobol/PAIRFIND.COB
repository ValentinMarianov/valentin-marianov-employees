000100******************************************************************        
000200*    PAIRFIND - CROSS-MATCHES EVERY EMPLOYEE IN THE EMPLOYEE-WORK-        
000300*              TABLE AGAINST EVERY OTHER EMPLOYEE'S PROJECTS AND          
000400*              BUILDS ONE PAIR-WORK-TABLE ENTRY PER (EMPLOYEE1,           
000500*              EMPLOYEE2) DIRECTION FOR WHICH AT LEAST ONE SHARED         
000600*              PROJECT OVERLAPS BY ONE DAY OR MORE.  CALLED ONCE          
000700*              BY PAIRRUN AFTER EMPLOAD.                                  
000800*                                                                         
000900*              THE MATCH IS DIRECTIONAL AND EXHAUSTIVE ON PURPOSE         
001000*              - (A,B) AND (B,A) BOTH COME OUT AS SEPARATE PAIR-          
001100*              WORK-TABLE ROWS.  DO NOT ADD A DEDUP STEP HERE, THE        
001200*              SELECTOR PROGRAM DEPENDS ON SEEING BOTH.                   
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID.    PAIRFIND.                                                 
001600 AUTHOR.        R. S. KOSTER.                                             
001700 INSTALLATION.  MERIDIAN BENEFITS DATA CENTER.                            
001800 DATE-WRITTEN.  MARCH 1982.                                               
001900 DATE-COMPILED.                                                           
002000 SECURITY.      PUBLIC.                                                   
002100*                                                                         
002200******************************************************************        
002300*    CHANGE LOG                                                           
002400*                                                                         
002500*    DATE        BY   REQUEST    DESCRIPTION                              
002600*    ----------  ---  ---------  ---------------------------------        
002700*    1982-03-04  RSK  PROJ-014   ORIGINAL PROGRAM.                        
002800*    1997-07-14  RSK  HD-1201    SKIP THE K=L SAME-PROJECT-TWICE          
002900*                                CASE WHEN EMPLOYEE1 AND                  
003000*                                EMPLOYEE2 ARE THE SAME PERSON -          
003100*                                A SOLO PROJECT WAS SHOWING UP            
003200*                                AS A PAIR WITH ITSELF.                   
003300*    1998-02-09  TJM  CR-0455    OVERLAP-DAYS OF ZERO NO LONGER           
003400*                                CREATES A SHARED-PROJECT-ENTRY -         
003500*                                ONLY A POSITIVE OVERLAP COUNTS           
003600*                                AS A SHARED WORKING PERIOD.              
003700*    1998-11-23  ABL  Y2K-0009   YEAR 2000 REVIEW - ALL DATE              
003800*                                ARITHMETIC IS DELEGATED TO               
003900*                                DTOVLP, NO CHANGE REQUIRED               
004000*                                HERE.                                    
004100*    1999-08-04  DWH  HD-1811    RAISED PW-PAIR-ENTRY FROM 200            
004200*                                TO 400 OCCURRENCES TO MATCH              
004300*                                THE LARGER EMPLOYEE-WORK-TABLE           
004400*                                INTRODUCED BY HD-1810.                   
004500*    2003-03-18  NPK  CR-0912    YEAR-END AUDIT - ADDED STEP-BY-          
004600*                                STEP RATIONALE COMMENTS TO THE           
004700*                                MATCH-LOOP AND FIND-OR-CREATE            
004800*                                PARAGRAPHS.  NO LOGIC CHANGED.           
004900*    2004-09-21  HQD  HD-1699    LONG-RUNNING SHARED PROJECTS             
005000*                                WERE OVERFLOWING PF-OVERLAP-             
005100*                                DAYS PAST 999 AND WRAPPING TO            
005200*                                ZERO.  WIDENED THE FIELD AND             
005300*                                SPLIT THE ZERO-OVERLAP TEST              
005400*                                ACROSS THE HIGH/LOW HALVES.              
005500******************************************************************        
005600*                                                                         
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM                                                   
006100     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
006200            OFF STATUS IS NORMAL-RUN-REQUESTED                            
006300     CLASS NUMERIC-TEXT IS "0" THRU "9".                                  
006400 DATA DIVISION.                                                           
006500 WORKING-STORAGE SECTION.                                                 
006600     COPY "WKEMPTAB.COB".                                                 
006700     COPY "WKPAIRTB.COB".                                                 
006800                                                                          
006900*    OUTER/INNER EMPLOYEE SUBSCRIPTS AND THE PROJECT-                     
007000*    ENTRY SUBSCRIPTS K (EMPLOYEE1'S PROJECTS) AND L                      
007100*    (EMPLOYEE2'S PROJECTS).                                              
007200 77  PF-EMP1-SUB              PIC 9(04)  COMP  VALUE ZERO.                
007300 77  PF-EMP2-SUB              PIC 9(04)  COMP  VALUE ZERO.                
007400 77  PF-PROJ-K-SUB            PIC 9(04)  COMP  VALUE ZERO.                
007500 77  PF-PROJ-L-SUB            PIC 9(04)  COMP  VALUE ZERO.                
007600 77  PF-PAIR-SUB              PIC 9(04)  COMP  VALUE ZERO.                
007700 77  PF-SHARED-SUB            PIC 9(04)  COMP  VALUE ZERO.                
007800                                                                          
007900*    DTOVLP LINKAGE WORK AREAS - ONE PAIR OF PERIOD-                      
008000*    START/END GROUPS PER CALL, PLUS THE RETURNED                         
008100*    OVERLAP-DAYS COUNT.                                                  
008200 01  PF-P1-START-SW           PIC X(01)  VALUE "N".                       
008300     88  PF-P1-START-PRESENT             VALUE "Y".                       
008400     88  PF-P1-START-ABSENT              VALUE "N".                       
008500 01  PF-P1-START.                                                         
008600     05  PF-P1-START-CCYY     PIC 9(04).                                  
008700     05  PF-P1-START-MM       PIC 9(02).                                  
008800     05  PF-P1-START-DD       PIC 9(02).                                  
008900 01  PF-P1-START-NUM REDEFINES PF-P1-START PIC 9(08).                     
009000 01  PF-P1-END-SW             PIC X(01)  VALUE "N".                       
009100     88  PF-P1-END-PRESENT                VALUE "Y".                      
009200     88  PF-P1-END-ABSENT                 VALUE "N".                      
009300 01  PF-P1-END.                                                           
009400     05  PF-P1-END-CCYY       PIC 9(04).                                  
009500     05  PF-P1-END-MM         PIC 9(02).                                  
009600     05  PF-P1-END-DD         PIC 9(02).                                  
009700 01  PF-P2-START-SW           PIC X(01)  VALUE "N".                       
009800     88  PF-P2-START-PRESENT             VALUE "Y".                       
009900     88  PF-P2-START-ABSENT              VALUE "N".                       
010000 01  PF-P2-START.                                                         
010100     05  PF-P2-START-CCYY     PIC 9(04).                                  
010200     05  PF-P2-START-MM       PIC 9(02).                                  
010300     05  PF-P2-START-DD       PIC 9(02).                                  
010400 01  PF-P2-START-NUM REDEFINES PF-P2-START PIC 9(08).                     
010500 01  PF-P2-END-SW             PIC X(01)  VALUE "N".                       
010600     88  PF-P2-END-PRESENT                VALUE "Y".                      
010700     88  PF-P2-END-ABSENT                 VALUE "N".                      
010800 01  PF-P2-END.                                                           
010900     05  PF-P2-END-CCYY       PIC 9(04).                                  
011000     05  PF-P2-END-MM         PIC 9(02).                                  
011100     05  PF-P2-END-DD         PIC 9(02).                                  
011200*    PF-OVERLAP-DAYS-R SPLITS THE OVERLAP COUNT INTO A HIGH               
011300*    AND LOW HALF SO 2300-PROJECT-L-LOOP-RTN CAN TEST FOR A               
011400*    ZERO OVERLAP WITHOUT RELYING ON THE COMBINED PICTURE,                
011500*    PER HD-1699.                                                         
011600 01  PF-OVERLAP-DAYS          PIC 9(06)  VALUE ZERO.                      
011700 01  PF-OVERLAP-DAYS-R REDEFINES PF-OVERLAP-DAYS.                         
011800     05  PF-OVERLAP-DAYS-HIGH PIC 9(03).                                  
011900     05  PF-OVERLAP-DAYS-LOW  PIC 9(03).                                  
012000                                                                          
012100*    FIND-OR-CREATE-PAIR WORK FIELDS.                                     
012200 01  PF-PAIR-FOUND-SW         PIC X(01)  VALUE "N".                       
012300     88  PF-PAIR-FOUND                    VALUE "Y".                      
012400     88  PF-PAIR-NOT-FOUND                VALUE "N".                      
012500                                                                          
012600 LINKAGE SECTION.                                                         
012700                                                                          
012800 PROCEDURE DIVISION USING EMPLOYEE-WORK-TABLE                             
012900                      PAIR-WORK-TABLE.                                    
013000                                                                          
013100*    0100-MAIN-RTN - A SINGLE EMPLOYEE HAS NO ONE TO PAIR                 
013200*    WITH, SO THE MATCH LOOP IS SKIPPED ENTIRELY RATHER                   
013300*    THAN LET IT RUN A HARMLESS BUT WASTED PASS.                          
013400 0100-MAIN-RTN.                                                           
013500     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.                          
013600     IF EW-EMPLOYEE-COUNT < 2                                             
013700         GO TO 0100-EXIT.                                                 
013800     PERFORM 2000-MATCH-LOOP-RTN THRU 2000-EXIT                           
013900         VARYING PF-EMP1-SUB FROM 1 BY 1                                  
014000         UNTIL PF-EMP1-SUB > EW-EMPLOYEE-COUNT.                           
014100 0100-EXIT.                                                               
014200     EXIT PROGRAM.                                                        
014300                                                                          
014400*    1000-INITIALIZE-RTN - CLEAR THE PAIR-WORK-TABLE                      
014500*    BEFORE THE MATCH LOOP BUILDS IT UP.                                  
014600 1000-INITIALIZE-RTN.                                                     
014700     MOVE ZERO TO PW-PAIR-COUNT.                                          
014800 1000-EXIT.                                                               
014900     EXIT.                                                                
015000                                                                          
015100*    2000-MATCH-LOOP-RTN - OUTER LOOP OVER EMPLOYEE1,                     
015200*    ONE PASS OF 2100 PER EMPLOYEE1.                                      
015300 2000-MATCH-LOOP-RTN.                                                     
015400     PERFORM 2100-EMP2-LOOP-RTN THRU 2100-EXIT                            
015500         VARYING PF-EMP2-SUB FROM 1 BY 1                                  
015600         UNTIL PF-EMP2-SUB > EW-EMPLOYEE-COUNT.                           
015700 2000-EXIT.                                                               
015800     EXIT.                                                                
015900                                                                          
016000*    2100-EMP2-LOOP-RTN - INNER LOOP OVER EMPLOYEE2, PER                  
016100*    HD-1201 A PERSON IS NEVER COMPARED WITH THEMSELVES -                 
016200*    EMPLOYEE1 AND EMPLOYEE2 ARE SUBSCRIPTS, NOT ROLES, SO                
016300*    THE SAME PERSON CAN STILL APPEAR AS EMPLOYEE1 IN ONE                 
016400*    PASS AND EMPLOYEE2 IN ANOTHER - ONLY THE CASE WHERE                  
016500*    BOTH SUBSCRIPTS NAME THE SAME EMP-ID IS SKIPPED.                     
016600 2100-EMP2-LOOP-RTN.                                                      
016700     IF EW-EMP-ID (PF-EMP1-SUB) = EW-EMP-ID (PF-EMP2-SUB)                 
016800         GO TO 2100-EXIT.                                                 
016900     PERFORM 2200-PROJECT-K-LOOP-RTN THRU 2200-EXIT                       
017000         VARYING PF-PROJ-K-SUB FROM 1 BY 1                                
017100         UNTIL PF-PROJ-K-SUB >                                            
017200             EW-PROJECT-COUNT (PF-EMP1-SUB).                              
017300 2100-EXIT.                                                               
017400     EXIT.                                                                
017500                                                                          
017600*    2200-PROJECT-K-LOOP-RTN - LOOP OVER EMPLOYEE1'S                      
017700*    PROJECT ENTRIES.  KEPT AS ITS OWN PARAGRAPH, RATHER                  
017800*    THAN FOLDED INTO 2100, SO THE VARYING SUBSCRIPT NAME                 
017900*    MATCHES THE LOOP LEVEL IT COUNTS.                                    
018000 2200-PROJECT-K-LOOP-RTN.                                                 
018100     PERFORM 2300-PROJECT-L-LOOP-RTN THRU 2300-EXIT                       
018200         VARYING PF-PROJ-L-SUB FROM 1 BY 1                                
018300         UNTIL PF-PROJ-L-SUB >                                            
018400             EW-PROJECT-COUNT (PF-EMP2-SUB).                              
018500 2200-EXIT.                                                               
018600     EXIT.                                                                
018700                                                                          
018800*    2300-PROJECT-L-LOOP-RTN - LOOP OVER EMPLOYEE2'S                      
018900*    PROJECT ENTRIES.  ON A MATCHING PROJECT-ID, CALL                     
019000*    DTOVLP AND, IF THE OVERLAP IS POSITIVE, FILE THE                     
019100*    ROW AGAINST THE PAIR, PER CR-0455.                                   
019200 2300-PROJECT-L-LOOP-RTN.                                                 
019300*    A NON-MATCHING PROJECT-ID PAIR IS NOT A CANDIDATE AT                 
019400*    ALL - DTOVLP IS ONLY EVER CALLED FOR TWO PERIODS ON                  
019500*    THE SAME PROJECT, NEVER TO COMPARE ACROSS PROJECTS.                  
019600     IF EW-PROJECT-ID (PF-EMP1-SUB, PF-PROJ-K-SUB) NOT =                  
019700        EW-PROJECT-ID (PF-EMP2-SUB, PF-PROJ-L-SUB)                        
019800         GO TO 2300-EXIT.                                                 
019900                                                                          
020000     PERFORM 2400-CALL-DTOVLP-RTN THRU 2400-EXIT.                         
020100*    ZERO OR NEGATIVE OVERLAP MEANS THE TWO PERIODS DO                    
020200*    NOT TRULY OVERLAP (THEY MAY MERELY BE ADJACENT), SO                  
020300*    PER CR-0455 NOTHING IS FILED FOR THIS PROJECT PAIR.                  
020400*    TESTED ON THE HIGH/LOW HALVES OF PF-OVERLAP-DAYS-R                   
020500*    PER HD-1699.                                                         
020600     IF PF-OVERLAP-DAYS-HIGH = ZERO AND                                   
020700         PF-OVERLAP-DAYS-LOW = ZERO                                       
020800         GO TO 2300-EXIT.                                                 
020900                                                                          
021000     PERFORM 2900-FIND-OR-CREATE-PAIR-RTN THRU 2900-EXIT.                 
021100 2300-EXIT.                                                               
021200     EXIT.                                                                
021300                                                                          
021400*    2400-CALL-DTOVLP-RTN - MOVE EMPLOYEE1'S PROJECT-K                    
021500*    DATES AND EMPLOYEE2'S PROJECT-L DATES INTO THE                       
021600*    DTOVLP LINKAGE AREAS AND CALL IT.  THE OVERLAP-DAYS                  
021700*    RECEIVING FIELD IS CLEARED BEFORE EVERY CALL SO A                    
021800*    STALE VALUE CAN NEVER SURVIVE A CALL THAT DTOVLP                     
021900*    ITSELF DOES NOT SET.                                                 
022000 2400-CALL-DTOVLP-RTN.                                                    
022100     MOVE EW-START-DATE-SW (PF-EMP1-SUB, PF-PROJ-K-SUB)                   
022200         TO PF-P1-START-SW.                                               
022300     MOVE EW-START-DATE (PF-EMP1-SUB, PF-PROJ-K-SUB)                      
022400         TO PF-P1-START.                                                  
022500     MOVE EW-END-DATE-SW (PF-EMP1-SUB, PF-PROJ-K-SUB)                     
022600         TO PF-P1-END-SW.                                                 
022700     MOVE EW-END-DATE (PF-EMP1-SUB, PF-PROJ-K-SUB)                        
022800         TO PF-P1-END.                                                    
022900     MOVE EW-START-DATE-SW (PF-EMP2-SUB, PF-PROJ-L-SUB)                   
023000         TO PF-P2-START-SW.                                               
023100     MOVE EW-START-DATE (PF-EMP2-SUB, PF-PROJ-L-SUB)                      
023200         TO PF-P2-START.                                                  
023300     MOVE EW-END-DATE-SW (PF-EMP2-SUB, PF-PROJ-L-SUB)                     
023400         TO PF-P2-END-SW.                                                 
023500     MOVE EW-END-DATE (PF-EMP2-SUB, PF-PROJ-L-SUB)                        
023600         TO PF-P2-END.                                                    
023700     MOVE ZERO TO PF-OVERLAP-DAYS.                                        
023800     CALL "DTOVLP" USING PF-P1-START-SW PF-P1-START                       
023900                         PF-P1-END-SW   PF-P1-END                         
024000                         PF-P2-START-SW PF-P2-START                       
024100                         PF-P2-END-SW   PF-P2-END                         
024200                         PF-OVERLAP-DAYS.                                 
024300 2400-EXIT.                                                               
024400     EXIT.                                                                
024500                                                                          
024600*    2900-FIND-OR-CREATE-PAIR-RTN - LOCATE THE PAIR-                      
024700*    WORK-TABLE ROW FOR (EMPLOYEE1, EMPLOYEE2); CREATE                    
024800*    ONE IF THIS IS THE FIRST SHARED PROJECT FOUND FOR                    
024900*    THIS DIRECTION.  APPEND THE (PROJECT-ID, OVERLAP-                    
025000*    DAYS) ROW EITHER WAY.                                                
025100 2900-FIND-OR-CREATE-PAIR-RTN.                                            
025200     SET PF-PAIR-NOT-FOUND TO TRUE.                                       
025300     MOVE ZERO TO PF-PAIR-SUB.                                            
025400*    A LINEAR SCAN IS ADEQUATE HERE - EACH DIRECTIONAL                    
025500*    PAIR IS CREATED AT MOST ONCE, SO THE TABLE NEVER                     
025600*    GROWS PAST THE NUMBER OF DISTINCT (EMPLOYEE1,                        
025700*    EMPLOYEE2) DIRECTIONS ACTUALLY SEEN.                                 
025800     PERFORM 2950-SCAN-ONE-PAIR-RTN                                       
025900         VARYING PF-PAIR-SUB FROM 1 BY 1                                  
026000         UNTIL PF-PAIR-SUB > PW-PAIR-COUNT                                
026100             OR PF-PAIR-FOUND.                                            
026200                                                                          
026300*    NO EXISTING ROW MATCHED - START A NEW ONE AT THE                     
026400*    NEXT FREE SLOT AND ZERO ITS SHARED-PROJECT COUNT                     
026500*    BEFORE THE FIRST ENTRY IS APPENDED BELOW.                            
026600     IF PF-PAIR-NOT-FOUND                                                 
026700         ADD 1 TO PW-PAIR-COUNT                                           
026800         MOVE PW-PAIR-COUNT TO PF-PAIR-SUB                                
026900         MOVE EW-EMP-ID (PF-EMP1-SUB) TO                                  
027000             PW-EMPLOYEE1-ID (PF-PAIR-SUB)                                
027100         MOVE EW-EMP-ID (PF-EMP2-SUB) TO                                  
027200             PW-EMPLOYEE2-ID (PF-PAIR-SUB)                                
027300         MOVE ZERO TO PW-SHARED-PROJECT-COUNT (PF-PAIR-SUB).              
027400                                                                          
027500*    APPEND THE SHARED-PROJECT ROW REGARDLESS OF WHETHER                  
027600*    THE PAIR ITSELF WAS JUST CREATED OR ALREADY EXISTED -                
027700*    A PAIR CAN SHARE MORE THAN ONE PROJECT.                              
027800     ADD 1 TO PW-SHARED-PROJECT-COUNT (PF-PAIR-SUB).                      
027900     MOVE PW-SHARED-PROJECT-COUNT (PF-PAIR-SUB)                           
028000         TO PF-SHARED-SUB.                                                
028100     MOVE EW-PROJECT-ID (PF-EMP1-SUB, PF-PROJ-K-SUB) TO                   
028200         PW-PROJECT-ID (PF-PAIR-SUB, PF-SHARED-SUB).                      
028300     MOVE PF-OVERLAP-DAYS TO                                              
028400         PW-OVERLAP-DAYS (PF-PAIR-SUB, PF-SHARED-SUB).                    
028500 2900-EXIT.                                                               
028600     EXIT.                                                                
028700                                                                          
028800*    2950-SCAN-ONE-PAIR-RTN - THE VARYING LOOP BODY FOR                   
028900*    2900.  A MATCH REQUIRES BOTH EMPLOYEE-ID VALUES TO                   
029000*    LINE UP IN ORDER - (A,B) AND (B,A) ARE DIFFERENT                     
029100*    ROWS ON PURPOSE, SEE THE PROGRAM BANNER ABOVE.                       
029200 2950-SCAN-ONE-PAIR-RTN.                                                  
029300     IF PW-EMPLOYEE1-ID (PF-PAIR-SUB) =                                   
029400            EW-EMP-ID (PF-EMP1-SUB) AND                                   
029500        PW-EMPLOYEE2-ID (PF-PAIR-SUB) =                                   
029600            EW-EMP-ID (PF-EMP2-SUB)                                       
029700         SET PF-PAIR-FOUND TO TRUE.                                       
