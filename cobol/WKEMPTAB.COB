000100******************************************************************        
000200*    WKEMPTAB - EMPLOYEE WORK TABLE.                                      
000300*                                                                         
000400*    ONE ENTRY PER DISTINCT EMPLOYEE NUMBER FOUND ON                      
000500*    THE INPUT FILE, EACH CARRYING THE LIST OF                            
000600*    PROJECT/START-DATE/END-DATE ENTRIES READ FOR                         
000700*    THAT EMPLOYEE.  BUILT BY EMPLOAD, READ BY                            
000800*    PAIRFIND.  EACH DATE CARRIES A CCYY/MM/DD GROUP                      
000900*    VIEW FOR DTOVLP AND AN 8-DIGIT NUMERIC REDEFINES                     
001000*    CARRIED FOR THE SAME QUICK-COMPARE USE DATECNV                       
001100*    MAKES OF ITS OWN COMPACT DATE VIEW.                                  
001200*                                                                         
001300*    1997-04-02  RSK  ORIGINAL COPYBOOK.                                  
001400******************************************************************        
001500 01  EMPLOYEE-WORK-TABLE.                                                 
001600*    HD-1810 RAISED THIS FROM 100 TO 200 EMPLOYEE ENTRIES                 
001700*    WHEN THE BENEFITS ROLL GREW PAST THE ORIGINAL LIMIT.                 
001800     05  EW-EMPLOYEE-COUNT         PIC 9(04)  COMP.                       
001900     05  EW-EMPLOYEE-ENTRY OCCURS 200 TIMES.                              
002000         10  EW-EMP-ID             PIC 9(06).                             
002100*    UP TO 40 PROJECTS PER EMPLOYEE - MORE THAN ANY ONE                   
002200*    PERSON HAS EVER CARRIED AT ONCE, PER THE ORIGINAL                    
002300*    SIZING NOTE FROM PROJ-014.                                           
002400         10  EW-PROJECT-COUNT      PIC 9(04)  COMP.                       
002500         10  EW-PROJECT-ENTRY OCCURS 40 TIMES.                            
002600             15  EW-PROJECT-ID         PIC 9(06).                         
002700*    PRESENCE SWITCHES - A PROJECT MAY BE OPEN-ENDED ON                   
002800*    EITHER SIDE, PER CR-0512 IN DATECNV'S CHANGE LOG.                    
002900             15  EW-START-DATE-SW      PIC X(01).                         
003000                 88  EW-START-DATE-PRESENT VALUE "Y".                     
003100                 88  EW-START-DATE-ABSENT  VALUE "N".                     
003200             15  EW-END-DATE-SW        PIC X(01).                         
003300                 88  EW-END-DATE-PRESENT   VALUE "Y".                     
003400                 88  EW-END-DATE-ABSENT    VALUE "N".                     
003500             15  EW-START-DATE.                                           
003600                 20  EW-START-CCYY     PIC 9(04).                         
003700                 20  EW-START-MM       PIC 9(02).                         
003800                 20  EW-START-DD       PIC 9(02).                         
003900*    8-DIGIT NUMERIC VIEW - DTOVLP TAKES THE CCYY/MM/DD                   
004000*    GROUP INSTEAD, THIS VIEW IS CARRIED FOR THE SAME                     
004100*    QUICK-COMPARE REASON DATECNV KEEPS ITS OWN.                          
004200             15  EW-START-DATE-NUM REDEFINES                              
004300                                   EW-START-DATE                          
004400                                   PIC 9(08).                             
004500             15  EW-END-DATE.                                             
004600                 20  EW-END-CCYY       PIC 9(04).                         
004700                 20  EW-END-MM         PIC 9(02).                         
004800                 20  EW-END-DD         PIC 9(02).                         
004900             15  EW-END-DATE-NUM   REDEFINES                              
005000                                   EW-END-DATE                            
005100                                   PIC 9(08).                             
005200             15  FILLER                PIC X(04).                         
005300         10  FILLER                    PIC X(10).                         
005400     05  FILLER                        PIC X(20).                         
