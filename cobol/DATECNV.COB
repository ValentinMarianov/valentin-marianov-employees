000100******************************************************************        
000200*    DATECNV - CONVERTS A TEXTUAL WORK-PERIOD DATE TO A NUMERIC           
000300*              CCYY/MM/DD DATE GROUP FOR THE EMPLOYEE/PROJECT             
000400*              OVERLAP REPORT (EMPLOAD CALLS THIS ONCE PER DATE           
000500*              FIELD ON THE INPUT FILE).                                  
000600*                                                                         
000700*              ACCEPTS MM/DD/YYYY, YYYYMMDD OR YYYY-MM-DD.  A             
000800*              BLANK FIELD MEANS "NO DATE" AND THE LITERAL NULL           
000900*              MEANS "USE TODAY'S DATE".  ANYTHING ELSE IS                
001000*              REPORTED BACK AS AN INVALID DATE - THE CALLER              
001100*              ABORTS THE WHOLE RUN, SEE EMPLOAD.                         
001200*                                                                         
001300 IDENTIFICATION DIVISION.                                                 
001400 PROGRAM-ID.    DATECNV.                                                  
001500 AUTHOR.        R. S. KOSTER.                                             
001600 INSTALLATION.  MERIDIAN BENEFITS DATA CENTER.                            
001700 DATE-WRITTEN.  FEBRUARY 1982.                                            
001800 DATE-COMPILED.                                                           
001900 SECURITY.      PUBLIC.                                                   
002000*                                                                         
002100******************************************************************        
002200*    CHANGE LOG                                                           
002300*                                                                         
002400*    DATE        BY   REQUEST    DESCRIPTION                              
002500*    ----------  ---  ---------  ---------------------------------        
002600*    1982-02-11  RSK  PROJ-014   ORIGINAL PROGRAM.  ADAPTED FROM          
002700*                                THE DATEOK DATE-CHECK LOGIC              
002800*                                USED BY THE PROJECT MODULES.             
002900*    1997-06-09  RSK  HD-1187    ADDED THE YYYY-MM-DD FORMAT -            
003000*                                PAYROLL FEED FROM THE TIME               
003100*                                CLOCK SYSTEM USES IT.                    
003200*    1998-01-30  TJM  HD-1340    FIXED 30-DAY MONTHS ACCEPTING            
003300*                                DAY 31 ON THE COMPACT FORMAT             
003400*                                PATH.                                    
003500*    1998-08-19  TJM  CR-0512    BLANK DATE-FROM/DATE-TO NOW              
003600*                                RETURNS DATE ABSENT INSTEAD              
003700*                                OF ABORTING - SOME                       
003800*                                ASSIGNMENTS HAVE NO END DATE.            
003900*    1998-11-23  ABL  Y2K-0009   YEAR 2000 REMEDIATION -                  
004000*                                CENTURY WINDOW ADDED FOR THE             
004100*                                NULL-DATE-OF-TODAY PATH -                
004200*                                ACCEPT FROM DATE ONLY                    
004300*                                RETURNS A 2-DIGIT YEAR; YY<50            
004400*                                WINDOWS TO 20YY.                         
004500*    1999-02-15  ABL  Y2K-0044   CONFIRMED THE THREE TEXTUAL              
004600*                                DATE FORMATS ALL CARRY A                 
004700*                                4-DIGIT YEAR - NO FURTHER                
004800*                                Y2K EXPOSURE ON THIS MODULE.             
004900*    2001-05-02  DWH  CR-0771    LEAP-YEAR TEST LEFT AS A                 
005000*                                STRAIGHT MOD 4 PER THE                   
005100*                                ORIGINAL DATEOK RULE -                   
005200*                                CENTURY YEARS ARE OUTSIDE                
005300*                                THIS SYSTEM'S RANGE OF USE               
005400*                                SO NO /100 EXCEPTION IS                  
005500*                                CODED.                                   
005600*    2003-03-18  NPK  CR-0912    YEAR-END AUDIT - SCRATCH WORK            
005700*                                FIELDS DECLARED AT 01 WERE               
005800*                                MOVED TO 77-LEVEL TO MATCH               
005900*                                SHOP CONVENTION.  ADDED STEP-BY-         
006000*                                STEP RATIONALE COMMENTS TO THE           
006100*                                FORMAT-DETECTION AND CALENDAR            
006200*                                VALIDATION PARAGRAPHS.  NO LOGIC         
006300*                                CHANGED.                                 
006400******************************************************************        
006500*                                                                         
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SPECIAL-NAMES.                                                           
006900     C01 IS TOP-OF-FORM                                                   
007000     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
007100            OFF STATUS IS NORMAL-RUN-REQUESTED                            
007200     CLASS NUMERIC-TEXT IS "0" THRU "9".                                  
007300                                                                          
007400 DATA DIVISION.                                                           
007500 WORKING-STORAGE SECTION.                                                 
007600*    WORK AREAS FOR CENTURY-WINDOWED "TODAY" DATE                         
007700*    (SEE Y2K-0009 ABOVE).                                                
007800 01  DC-TODAY-YYMMDD           PIC 9(06)  COMP.                           
007900 01  DC-TODAY-DATE REDEFINES DC-TODAY-YYMMDD.                             
008000     05  DC-TODAY-YY           PIC 9(02).                                 
008100     05  DC-TODAY-MM           PIC 9(02).                                 
008200     05  DC-TODAY-DD           PIC 9(02).                                 
008300 77  DC-CENTURY-PREFIX         PIC 9(02)  COMP.                           
008400                                                                          
008500*    UPPER-CASED COPY OF THE INPUT TEXT FOR THE                           
008600*    CASE-INSENSITIVE "NULL" LITERAL TEST.                                
008700 77  DC-INPUT-UPPER            PIC X(10).                                 
008800                                                                          
008900*    LEAP-YEAR TEST WORK FIELDS.                                          
009000 77  DC-LEAP-TEST-QUOTIENT     PIC 9(04)  COMP.                           
009100 77  DC-LEAP-TEST-REMAINDER    PIC 9(04)  COMP.                           
009200                                                                          
009300 LINKAGE SECTION.                                                         
009400 01  DC-STATUS-SWITCH          PIC X(01).                                 
009500     88  DC-DATE-OK                      VALUE "Y".                       
009600     88  DC-DATE-ABSENT                  VALUE "B".                       
009700     88  DC-DATE-INVALID                 VALUE "N".                       
009800                                                                          
009900 01  DC-INPUT-TEXT             PIC X(10).                                 
010000*    THREE ALTERNATE VIEWS OF THE SAME TEXT - ONE                         
010100*    PER ACCEPTED DATE FORMAT.                                            
010200 01  DC-INPUT-SLASH REDEFINES DC-INPUT-TEXT.                              
010300     05  DC-SL-MM              PIC 9(02).                                 
010400     05  FILLER                PIC X(01).                                 
010500     05  DC-SL-DD              PIC 9(02).                                 
010600     05  FILLER                PIC X(01).                                 
010700     05  DC-SL-CCYY            PIC 9(04).                                 
010800 01  DC-INPUT-DASH REDEFINES DC-INPUT-TEXT.                               
010900     05  DC-DA-CCYY            PIC 9(04).                                 
011000     05  FILLER                PIC X(01).                                 
011100     05  DC-DA-MM              PIC 9(02).                                 
011200     05  FILLER                PIC X(01).                                 
011300     05  DC-DA-DD              PIC 9(02).                                 
011400 01  DC-INPUT-COMPACT REDEFINES DC-INPUT-TEXT.                            
011500     05  DC-CP-CCYY            PIC 9(04).                                 
011600     05  DC-CP-MM              PIC 9(02).                                 
011700     05  DC-CP-DD              PIC 9(02).                                 
011800     05  FILLER                PIC X(02).                                 
011900                                                                          
012000 01  DC-OUTPUT-DATE.                                                      
012100     05  DC-OUT-CCYY           PIC 9(04).                                 
012200     05  DC-OUT-MM             PIC 9(02).                                 
012300     05  DC-OUT-DD             PIC 9(02).                                 
012400                                                                          
012500 PROCEDURE DIVISION USING DC-STATUS-SWITCH                                
012600                      DC-INPUT-TEXT                                       
012700                      DC-OUTPUT-DATE.                                     
012800                                                                          
012900*    0100-MAIN-RTN - ENTERED FRESH FOR EVERY DATE FIELD ON                
013000*    THE INPUT LINE, SO EACH CALL STARTS WITH THE OUTPUT                  
013100*    AREA AND THE SWITCH CLEARED - A STALE VALUE LEFT OVER                
013200*    FROM THE PRIOR CALL MUST NEVER LEAK THROUGH.                         
013300 0100-MAIN-RTN.                                                           
013400     MOVE "N" TO DC-STATUS-SWITCH.                                        
013500     MOVE ZERO TO DC-OUTPUT-DATE.                                         
013600     PERFORM 1000-EDIT-INPUT-RTN THRU 1000-EXIT.                          
013700     EXIT PROGRAM.                                                        
013800                                                                          
013900*    1000-EDIT-INPUT-RTN - DECIDE WHICH OF THE FOUR                       
014000*    PATHS (BLANK, NULL, OR ONE OF THE THREE TEXT                         
014100*    FORMATS) THIS DATE FIELD TAKES.                                      
014200 1000-EDIT-INPUT-RTN.                                                     
014300*    A BLANK FIELD IS NOT AN ERROR - PER CR-0512 SOME                     
014400*    ASSIGNMENTS HAVE NO END DATE, SO DATE-TO ARRIVES                     
014500*    SPACE-FILLED ON PURPOSE.  NOTHING ELSE IS TESTED                     
014600*    ONCE THIS CASE FIRES.                                                
014700     IF DC-INPUT-TEXT = SPACES                                            
014800         SET DC-DATE-ABSENT TO TRUE                                       
014900         GO TO 1000-EXIT.                                                 
015000                                                                          
015100*    UPPER-CASE THE TEXT BEFORE TESTING FOR THE NULL                      
015200*    LITERAL SO "Null", "null" AND "NULL" ALL MATCH -                     
015300*    THE FEEDS THIS PROGRAM READS ARE NOT CONSISTENT                      
015400*    ABOUT CASE.                                                          
015500     MOVE DC-INPUT-TEXT TO DC-INPUT-UPPER.                                
015600     INSPECT DC-INPUT-UPPER CONVERTING                                    
015700         "abcdefghijklmnopqrstuvwxyz"                                     
015800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
015900                                                                          
016000*    THE REMAINING SIX BYTES MUST ALSO BE BLANK OR THIS                   
016100*    IS SOME OTHER FOUR-LETTER WORD THAT HAPPENS TO                       
016200*    START WITH "NULL", NOT THE NULL-DATE LITERAL.                        
016300     IF DC-INPUT-UPPER(1:4) = "NULL" AND                                  
016400        DC-INPUT-UPPER(5:6) = SPACES                                      
016500         PERFORM 1500-USE-TODAYS-DATE-RTN THRU 1500-EXIT                  
016600         GO TO 1000-EXIT.                                                 
016700                                                                          
016800*    FORMAT IS DETECTED BY WHERE THE PUNCTUATION FALLS,                   
016900*    NOT BY COUNTING DIGITS - MM/DD/YYYY AND YYYY-MM-DD                   
017000*    PUT THEIR SEPARATORS AT DIFFERENT OFFSETS, AND                       
017100*    ANYTHING WITH NEITHER FALLS THROUGH TO THE ALL-                      
017200*    NUMERIC COMPACT FORM.                                                
017300     IF DC-INPUT-TEXT(3:1) = "/" AND                                      
017400        DC-INPUT-TEXT(6:1) = "/"                                          
017500         PERFORM 1600-EDIT-SLASH-FORMAT-RTN THRU 1600-EXIT                
017600     ELSE                                                                 
017700     IF DC-INPUT-TEXT(5:1) = "-" AND                                      
017800        DC-INPUT-TEXT(8:1) = "-"                                          
017900         PERFORM 1700-EDIT-DASH-FORMAT-RTN THRU 1700-EXIT                 
018000     ELSE                                                                 
018100         PERFORM 1800-EDIT-COMPACT-FORMAT-RTN THRU 1800-EXIT.             
018200 1000-EXIT.                                                               
018300     EXIT.                                                                
018400                                                                          
018500*    1500-USE-TODAYS-DATE-RTN - THE LITERAL NULL MEANS                    
018600*    "USE TODAY".  SEE Y2K-0009 FOR THE CENTURY                           
018700*    WINDOW ON THE 2-DIGIT YEAR ACCEPT FROM DATE                          
018800*    RETURNS.                                                             
018900 1500-USE-TODAYS-DATE-RTN.                                                
019000     ACCEPT DC-TODAY-YYMMDD FROM DATE.                                    
019100*    ACCEPT FROM DATE HANDS BACK ONLY A 2-DIGIT YEAR -                    
019200*    THE WINDOW BELOW IS THE SAME 50/50 SPLIT Y2K-0009                    
019300*    SETTLED ON FOR THE WHOLE SYSTEM'S USEFUL LIFE.                       
019400     IF DC-TODAY-YY < 50                                                  
019500         MOVE 20 TO DC-CENTURY-PREFIX                                     
019600     ELSE                                                                 
019700         MOVE 19 TO DC-CENTURY-PREFIX.                                    
019800     COMPUTE DC-OUT-CCYY =                                                
019900         (DC-CENTURY-PREFIX * 100) + DC-TODAY-YY.                         
020000     MOVE DC-TODAY-MM TO DC-OUT-MM.                                       
020100     MOVE DC-TODAY-DD TO DC-OUT-DD.                                       
020200*    TODAY'S DATE FROM THE SYSTEM CLOCK IS ALWAYS A                       
020300*    VALID CALENDAR DATE, SO THERE IS NO NEED TO ROUTE                    
020400*    IT THROUGH 2000-VALIDATE-CALENDAR-RTN.                               
020500     SET DC-DATE-OK TO TRUE.                                              
020600 1500-EXIT.                                                               
020700     EXIT.                                                                
020800                                                                          
020900*    1600/1700/1800 - EXTRACT CCYY/MM/DD FROM THE                         
021000*    REDEFINITION THAT MATCHES THIS FIELD'S FORMAT,                       
021100*    THEN VALIDATE THE CALENDAR VALUES.                                   
021200 1600-EDIT-SLASH-FORMAT-RTN.                                              
021300*    THE PUNCTUATION TEST IN 1000 ONLY PROVES THE                         
021400*    SLASHES ARE WHERE THEY SHOULD BE - THE NUMERIC-                      
021500*    CLASS TEST HERE STILL HAS TO CATCH LETTERS OR                        
021600*    SPACES SITTING IN THE DIGIT POSITIONS.                               
021700     IF DC-SL-MM NUMERIC AND DC-SL-DD NUMERIC AND                         
021800        DC-SL-CCYY NUMERIC                                                
021900         MOVE DC-SL-CCYY TO DC-OUT-CCYY                                   
022000         MOVE DC-SL-MM TO DC-OUT-MM                                       
022100         MOVE DC-SL-DD TO DC-OUT-DD                                       
022200         PERFORM 2000-VALIDATE-CALENDAR-RTN THRU 2000-EXIT                
022300     ELSE                                                                 
022400         SET DC-DATE-INVALID TO TRUE.                                     
022500 1600-EXIT.                                                               
022600     EXIT.                                                                
022700                                                                          
022800 1700-EDIT-DASH-FORMAT-RTN.                                               
022900*    SAME NUMERIC-CLASS GUARD AS 1600, JUST AGAINST THE                   
023000*    YYYY-MM-DD REDEFINITION'S FIELDS INSTEAD.                            
023100     IF DC-DA-CCYY NUMERIC AND DC-DA-MM NUMERIC AND                       
023200        DC-DA-DD NUMERIC                                                  
023300         MOVE DC-DA-CCYY TO DC-OUT-CCYY                                   
023400         MOVE DC-DA-MM TO DC-OUT-MM                                       
023500         MOVE DC-DA-DD TO DC-OUT-DD                                       
023600         PERFORM 2000-VALIDATE-CALENDAR-RTN THRU 2000-EXIT                
023700     ELSE                                                                 
023800         SET DC-DATE-INVALID TO TRUE.                                     
023900 1700-EXIT.                                                               
024000     EXIT.                                                                
024100                                                                          
024200 1800-EDIT-COMPACT-FORMAT-RTN.                                            
024300*    THE COMPACT FORM HAS NO PUNCTUATION TO ANCHOR ON,                    
024400*    SO THE WHOLE 8-BYTE DATE PORTION MUST BE NUMERIC                     
024500*    AND THE TRAILING TWO BYTES MUST BE BLANK - A                         
024600*    9-OR-10-DIGIT VALUE IS REJECTED HERE RATHER THAN                     
024700*    SILENTLY TRUNCATED BY THE REDEFINITION BELOW.                        
024800     IF DC-INPUT-TEXT(1:8) IS NUMERIC-TEXT AND                            
024900        DC-INPUT-TEXT(9:2) = SPACES                                       
025000         MOVE DC-CP-CCYY TO DC-OUT-CCYY                                   
025100         MOVE DC-CP-MM TO DC-OUT-MM                                       
025200         MOVE DC-CP-DD TO DC-OUT-DD                                       
025300         PERFORM 2000-VALIDATE-CALENDAR-RTN THRU 2000-EXIT                
025400     ELSE                                                                 
025500         SET DC-DATE-INVALID TO TRUE.                                     
025600 1800-EXIT.                                                               
025700     EXIT.                                                                
025800                                                                          
025900*    2000-VALIDATE-CALENDAR-RTN - ADAPTED FROM THE                        
026000*    DATEOK CHECK-DATE PARAGRAPH.  YEAR 1900-3000,                        
026100*    MONTH 1-12, DAY WITHIN THE MONTH'S MAXIMUM.                          
026200*    LEAP YEAR IS A STRAIGHT MOD-4 TEST, PER CR-0771.                     
026300 2000-VALIDATE-CALENDAR-RTN.                                              
026400*    THE YEAR RANGE CHECK COMES FIRST AND EXITS EARLY -                   
026500*    A YEAR OUTSIDE 1900-3000 MAKES THE LEAP-YEAR MATH                    
026600*    BELOW MEANINGLESS, SO THERE IS NO POINT COMPUTING                    
026700*    IT FOR A DATE THAT IS ALREADY KNOWN BAD.                             
026800     IF DC-OUT-CCYY < 1900 OR DC-OUT-CCYY > 3000                          
026900         SET DC-DATE-INVALID TO TRUE                                      
027000         GO TO 2000-EXIT.                                                 
027100                                                                          
027200*    DIVIDE-AND-MULTIPLY-BACK IS THE SAME MOD-4 TRICK                     
027300*    DATEOK USED - A ZERO REMAINDER MEANS THE YEAR                        
027400*    DIVIDES EVENLY BY 4 AND FEBRUARY GETS A 29TH DAY.                    
027500*    NO /100 CENTURY EXCEPTION IS CODED - SEE CR-0771 IN                  
027600*    THE CHANGE LOG ABOVE FOR WHY THAT WAS LEFT OUT.                      
027700     COMPUTE DC-LEAP-TEST-QUOTIENT = DC-OUT-CCYY / 4.                     
027800     COMPUTE DC-LEAP-TEST-REMAINDER =                                     
027900         DC-OUT-CCYY - (DC-LEAP-TEST-QUOTIENT * 4).                       
028000                                                                          
028100*    EACH MONTH GROUP CARRIES ITS OWN MAXIMUM DAY -                       
028200*    30-DAY MONTHS, THE TWO FEBRUARY CASES, THEN THE                      
028300*    31-DAY MONTHS - SO A SINGLE EVALUATE REPLACES WHAT                   
028400*    WOULD OTHERWISE BE A TABLE OF MONTH-END VALUES.                      
028500     EVALUATE TRUE                                                        
028600         WHEN DC-OUT-MM = 4 OR 6 OR 9 OR 11                               
028700             IF DC-OUT-DD >= 1 AND DC-OUT-DD <= 30                        
028800                 SET DC-DATE-OK TO TRUE                                   
028900             ELSE                                                         
029000                 SET DC-DATE-INVALID TO TRUE                              
029100             END-IF                                                       
029200         WHEN DC-OUT-MM = 2 AND                                           
029300              DC-LEAP-TEST-REMAINDER = 0                                  
029400             IF DC-OUT-DD >= 1 AND DC-OUT-DD <= 29                        
029500                 SET DC-DATE-OK TO TRUE                                   
029600             ELSE                                                         
029700                 SET DC-DATE-INVALID TO TRUE                              
029800             END-IF                                                       
029900         WHEN DC-OUT-MM = 2                                               
030000             IF DC-OUT-DD >= 1 AND DC-OUT-DD <= 28                        
030100                 SET DC-DATE-OK TO TRUE                                   
030200             ELSE                                                         
030300                 SET DC-DATE-INVALID TO TRUE                              
030400             END-IF                                                       
030500         WHEN DC-OUT-MM = 1 OR 3 OR 5 OR 7 OR 8 OR 10                     
030600                              OR 12                                       
030700             IF DC-OUT-DD >= 1 AND DC-OUT-DD <= 31                        
030800                 SET DC-DATE-OK TO TRUE                                   
030900             ELSE                                                         
031000                 SET DC-DATE-INVALID TO TRUE                              
031100             END-IF                                                       
031200*    A MONTH OUTSIDE 1-12 CANNOT HAPPEN THROUGH THE                       
031300*    SLASH/DASH FORMATS (THEY ARE 2-DIGIT NUMERIC), BUT                   
031400*    THE COMPACT FORMAT HAS NO PER-FIELD RANGE CHECK OF                   
031500*    ITS OWN, SO WHEN OTHER IS STILL REACHABLE.                           
031600         WHEN OTHER                                                       
031700             SET DC-DATE-INVALID TO TRUE                                  
031800     END-EVALUATE.                                                        
031900 2000-EXIT.                                                               
032000     EXIT.                                                                
032100                                                                          
