000100******************************************************************        
000200*    DTOVLP - COMPUTES THE NUMBER OF CALENDAR DAYS TWO WORK               
000300*              PERIODS OVERLAP, GIVEN EACH PERIOD'S START AND END         
000400*              DATE IN CCYY/MM/DD FORM.  CALLED ONCE PER SHARED           
000500*              PROJECT PAIRFIND CONSIDERS BETWEEN TWO EMPLOYEES.          
000600*                                                                         
000700*              A PERIOD WITH AN ABSENT START OR END DATE IS NOT           
000800*              ARITHMETIC-ELIGIBLE - THE RESULT IS FORCED TO ZERO         
000900*              DAYS WITHOUT TOUCHING THE DAY-NUMBER MATH.  THE            
001000*              RESULT IS ALSO ZERO WHEN THE PERIODS SIMPLY DO NOT         
001100*              OVERLAP.                                                   
001200*                                                                         
001300 IDENTIFICATION DIVISION.                                                 
001400 PROGRAM-ID.    DTOVLP.                                                   
001500 AUTHOR.        R. S. KOSTER.                                             
001600 INSTALLATION.  MERIDIAN BENEFITS DATA CENTER.                            
001700 DATE-WRITTEN.  MARCH 1982.                                               
001800 DATE-COMPILED.                                                           
001900 SECURITY.      PUBLIC.                                                   
002000*                                                                         
002100******************************************************************        
002200*    CHANGE LOG                                                           
002300*                                                                         
002400*    DATE        BY   REQUEST    DESCRIPTION                              
002500*    ----------  ---  ---------  ---------------------------------        
002600*    1982-03-08  RSK  PROJ-014   ORIGINAL PROGRAM.  DAY-NUMBER            
002700*                                ARITHMETIC ADAPTED FROM THE              
002800*                                PAYROLL CALENDAR ROUTINES.               
002900*    1997-07-14  RSK  HD-1220    ABEND0C7 WHEN CALLED WITH AN             
003000*                                ABSENT END DATE (ASSIGNMENT              
003100*                                STILL OPEN).  BOTH DATES OF              
003200*                                BOTH PERIODS ARE NOW TESTED              
003300*                                PRESENT BEFORE ANY ARITHMETIC            
003400*                                IS ATTEMPTED - ABSENT YIELDS             
003500*                                A STRAIGHT ZERO-DAY OVERLAP.             
003600*    1998-04-02  TJM  CR-0488    OVERLAP OF ZERO DAYS (PERIODS            
003700*                                TOUCH BUT DO NOT SHARE A DAY)            
003800*                                NOW EXCLUDED FROM THE PAIR               
003900*                                REPORT BY THE CALLER.                    
004000*    1998-11-23  ABL  Y2K-0009   REVIEWED FOR YEAR 2000                   
004100*                                EXPOSURE - ALL FOUR DATES ARE            
004200*                                RECEIVED AS 4-DIGIT CCYY/MM/DD           
004300*                                GROUPS, NO 2-DIGIT YEAR MATH             
004400*                                IS DONE HERE.  NO CHANGE.                
004500*    2000-06-27  DWH  CR-0803    DAY-NUMBER FORMULA SWITCHED TO           
004600*                                THE PROLEPTIC GREGORIAN COUNT            
004700*                                SO CENTURY YEARS DIVISIBLE BY            
004800*                                100 BUT NOT 400 ARE NOT LEAP             
004900*                                YEARS.  OLD ROUTINE ONLY                 
005000*                                TESTED MOD 4.                            
005100*    2003-03-18  NPK  CR-0912    YEAR-END AUDIT - SCRATCH WORK            
005200*                                FIELDS DECLARED AT 01 WERE               
005300*                                MOVED TO 77-LEVEL TO MATCH               
005400*                                SHOP CONVENTION.  ADDED                  
005500*                                STEP-BY-STEP RATIONALE                   
005600*                                COMMENTS TO THE DAY-NUMBER               
005700*                                AND LEAP-YEAR ARITHMETIC. NO             
005800*                                LOGIC CHANGED.                           
005900******************************************************************        
006000*                                                                         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM                                                   
006500     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
006600            OFF STATUS IS NORMAL-RUN-REQUESTED                            
006700     CLASS NUMERIC-TEXT IS "0" THRU "9".                                  
006800                                                                          
006900 DATA DIVISION.                                                           
007000 WORKING-STORAGE SECTION.                                                 
007100*    CUMULATIVE DAYS BEFORE EACH MONTH IN A NON-LEAP                      
007200*    YEAR, JAN THRU DEC - ADAPTED FROM CR-0803.                           
007300 01  DO-MONTH-TABLE.                                                      
007400     05  FILLER  PIC 9(03)  COMP  VALUE 000.                              
007500     05  FILLER  PIC 9(03)  COMP  VALUE 031.                              
007600     05  FILLER  PIC 9(03)  COMP  VALUE 059.                              
007700     05  FILLER  PIC 9(03)  COMP  VALUE 090.                              
007800     05  FILLER  PIC 9(03)  COMP  VALUE 120.                              
007900     05  FILLER  PIC 9(03)  COMP  VALUE 151.                              
008000     05  FILLER  PIC 9(03)  COMP  VALUE 181.                              
008100     05  FILLER  PIC 9(03)  COMP  VALUE 212.                              
008200     05  FILLER  PIC 9(03)  COMP  VALUE 243.                              
008300     05  FILLER  PIC 9(03)  COMP  VALUE 273.                              
008400     05  FILLER  PIC 9(03)  COMP  VALUE 304.                              
008500     05  FILLER  PIC 9(03)  COMP  VALUE 334.                              
008600 01  DO-MONTH-TABLE-R REDEFINES DO-MONTH-TABLE.                           
008700     05  DO-CUM-DAYS  PIC 9(03)  COMP  OCCURS 12 TIMES.                   
008800                                                                          
008900*    WORK FIELDS FOR ONE CIVIL-DATE-TO-ABSOLUTE-DAY-                      
009000*    NUMBER CONVERSION.  2000-CONVERT-DATE-RTN IS                         
009100*    PERFORMED ONCE FOR EACH OF THE FOUR INPUT DATES.                     
009200 77  DO-CONV-CCYY            PIC 9(04)  COMP.                             
009300 77  DO-CONV-MM              PIC 9(02)  COMP.                             
009400 77  DO-CONV-DD              PIC 9(02)  COMP.                             
009500 77  DO-CONV-DAYNO           PIC 9(08)  COMP.                             
009600 77  DO-PRIOR-YEARS          PIC 9(08)  COMP.                             
009700 77  DO-LEAP-DAYS-4          PIC 9(08)  COMP.                             
009800 77  DO-LEAP-DAYS-100        PIC 9(08)  COMP.                             
009900 77  DO-LEAP-DAYS-400        PIC 9(08)  COMP.                             
010000 77  DO-QUOTIENT             PIC 9(08)  COMP.                             
010100 01  DO-THIS-YEAR-IS-LEAP-SW PIC X(01).                                   
010200     88  DO-THIS-YEAR-IS-LEAP           VALUE "Y".                        
010300     88  DO-THIS-YEAR-NOT-LEAP          VALUE "N".                        
010400 77  DO-LEAP-REM-4           PIC 9(04)  COMP.                             
010500 77  DO-LEAP-REM-100         PIC 9(04)  COMP.                             
010600 77  DO-LEAP-REM-400         PIC 9(04)  COMP.                             
010700                                                                          
010800*    THE FOUR ABSOLUTE DAY NUMBERS AND THE OVERLAP                        
010900*    WINDOW ENDPOINTS DERIVED FROM THEM.                                  
011000 77  DO-EMP1-START-DAYNO     PIC 9(08)  COMP.                             
011100 77  DO-EMP1-END-DAYNO       PIC 9(08)  COMP.                             
011200 77  DO-EMP2-START-DAYNO     PIC 9(08)  COMP.                             
011300 77  DO-EMP2-END-DAYNO       PIC 9(08)  COMP.                             
011400 77  DO-LATEST-START-DAYNO   PIC 9(08)  COMP.                             
011500 77  DO-EARLIEST-END-DAYNO   PIC 9(08)  COMP.                             
011600                                                                          
011700 LINKAGE SECTION.                                                         
011800*    PERIOD 1 - USUALLY THE FIRST EMPLOYEE'S SPAN ON                      
011900*    THE SHARED PROJECT.  THE PRESENCE SWITCHES MIRROR                    
012000*    EW-START-DATE-SW/EW-END-DATE-SW IN WKEMPTAB.                         
012100 01  DO-PERIOD1-START-SW      PIC X(01).                                  
012200     88  DO-PERIOD1-START-PRESENT      VALUE "Y".                         
012300     88  DO-PERIOD1-START-ABSENT       VALUE "N".                         
012400 01  DO-PERIOD1-START.                                                    
012500     05  DO-P1S-CCYY          PIC 9(04).                                  
012600     05  DO-P1S-MM            PIC 9(02).                                  
012700     05  DO-P1S-DD            PIC 9(02).                                  
012800 01  DO-PERIOD1-START-NUM REDEFINES                                       
012900                               DO-PERIOD1-START                           
013000                               PIC 9(08).                                 
013100 01  DO-PERIOD1-END-SW        PIC X(01).                                  
013200     88  DO-PERIOD1-END-PRESENT        VALUE "Y".                         
013300     88  DO-PERIOD1-END-ABSENT         VALUE "N".                         
013400 01  DO-PERIOD1-END.                                                      
013500     05  DO-P1E-CCYY          PIC 9(04).                                  
013600     05  DO-P1E-MM            PIC 9(02).                                  
013700     05  DO-P1E-DD            PIC 9(02).                                  
013800 01  DO-PERIOD1-END-NUM REDEFINES                                         
013900                               DO-PERIOD1-END                             
014000                               PIC 9(08).                                 
014100                                                                          
014200*    PERIOD 2 - THE SECOND EMPLOYEE'S SPAN ON THE                         
014300*    SAME PROJECT.                                                        
014400 01  DO-PERIOD2-START-SW      PIC X(01).                                  
014500     88  DO-PERIOD2-START-PRESENT      VALUE "Y".                         
014600     88  DO-PERIOD2-START-ABSENT       VALUE "N".                         
014700 01  DO-PERIOD2-START.                                                    
014800     05  DO-P2S-CCYY          PIC 9(04).                                  
014900     05  DO-P2S-MM            PIC 9(02).                                  
015000     05  DO-P2S-DD            PIC 9(02).                                  
015100 01  DO-PERIOD2-END-SW        PIC X(01).                                  
015200     88  DO-PERIOD2-END-PRESENT        VALUE "Y".                         
015300     88  DO-PERIOD2-END-ABSENT         VALUE "N".                         
015400 01  DO-PERIOD2-END.                                                      
015500     05  DO-P2E-CCYY          PIC 9(04).                                  
015600     05  DO-P2E-MM            PIC 9(02).                                  
015700     05  DO-P2E-DD            PIC 9(02).                                  
015800                                                                          
015900 01  DO-OVERLAP-DAYS          PIC 9(06).                                  
016000                                                                          
016100 PROCEDURE DIVISION USING DO-PERIOD1-START-SW                             
016200                          DO-PERIOD1-START                                
016300                          DO-PERIOD1-END-SW                               
016400                          DO-PERIOD1-END                                  
016500                          DO-PERIOD2-START-SW                             
016600                          DO-PERIOD2-START                                
016700                          DO-PERIOD2-END-SW                               
016800                          DO-PERIOD2-END                                  
016900                          DO-OVERLAP-DAYS.                                
017000                                                                          
017100 0100-MAIN-RTN.                                                           
017200     MOVE ZERO TO DO-OVERLAP-DAYS.                                        
017300     IF DO-PERIOD1-START-ABSENT OR DO-PERIOD1-END-ABSENT                  
017400        OR DO-PERIOD2-START-ABSENT OR DO-PERIOD2-END-ABSENT               
017500         GO TO 0100-EXIT.                                                 
017600                                                                          
017700     MOVE DO-P1S-CCYY TO DO-CONV-CCYY.                                    
017800     MOVE DO-P1S-MM   TO DO-CONV-MM.                                      
017900     MOVE DO-P1S-DD   TO DO-CONV-DD.                                      
018000     PERFORM 2000-CONVERT-DATE-RTN THRU 2000-EXIT.                        
018100     MOVE DO-CONV-DAYNO TO DO-EMP1-START-DAYNO.                           
018200                                                                          
018300     MOVE DO-P1E-CCYY TO DO-CONV-CCYY.                                    
018400     MOVE DO-P1E-MM   TO DO-CONV-MM.                                      
018500     MOVE DO-P1E-DD   TO DO-CONV-DD.                                      
018600     PERFORM 2000-CONVERT-DATE-RTN THRU 2000-EXIT.                        
018700     MOVE DO-CONV-DAYNO TO DO-EMP1-END-DAYNO.                             
018800                                                                          
018900     MOVE DO-P2S-CCYY TO DO-CONV-CCYY.                                    
019000     MOVE DO-P2S-MM   TO DO-CONV-MM.                                      
019100     MOVE DO-P2S-DD   TO DO-CONV-DD.                                      
019200     PERFORM 2000-CONVERT-DATE-RTN THRU 2000-EXIT.                        
019300     MOVE DO-CONV-DAYNO TO DO-EMP2-START-DAYNO.                           
019400                                                                          
019500     MOVE DO-P2E-CCYY TO DO-CONV-CCYY.                                    
019600     MOVE DO-P2E-MM   TO DO-CONV-MM.                                      
019700     MOVE DO-P2E-DD   TO DO-CONV-DD.                                      
019800     PERFORM 2000-CONVERT-DATE-RTN THRU 2000-EXIT.                        
019900     MOVE DO-CONV-DAYNO TO DO-EMP2-END-DAYNO.                             
020000                                                                          
020100     PERFORM 3000-COMPUTE-OVERLAP-RTN THRU 3000-EXIT.                     
020200 0100-EXIT.                                                               
020300     EXIT PROGRAM.                                                        
020400                                                                          
020500*    2000-CONVERT-DATE-RTN - PROLEPTIC GREGORIAN DAY                      
020600*    NUMBER, DAY 1 BEING 0001/01/01.  SEE CR-0803.  THIS IS               
020700*    THE SAME "DAYS SINCE A FIXED EPOCH" TRICK THE PAYROLL                
020800*    CALENDAR ROUTINES USE - ONCE BOTH DATES OF BOTH PERIODS              
020900*    ARE REDUCED TO A SINGLE INTEGER, OVERLAP IS ORDINARY                 
021000*    INTEGER ARITHMETIC INSTEAD OF CALENDAR ARITHMETIC.                   
021100 2000-CONVERT-DATE-RTN.                                                   
021200*    STEP 1 - COUNT THE FULL YEARS BEFORE THIS ONE.  YEAR                 
021300*    0001 HAS ZERO PRIOR YEARS, SO THE DAY NUMBER MATH                    
021400*    BELOW STARTS FROM A CLEAN ZERO BASE.                                 
021500     COMPUTE DO-PRIOR-YEARS = DO-CONV-CCYY - 1.                           
021600                                                                          
021700*    STEP 2 - HOW MANY LEAP DAYS THOSE PRIOR YEARS ADDED TO               
021800*    THE CALENDAR.  ADD ONE DAY PER YEAR DIVISIBLE BY 4,                  
021900*    THEN BACK OUT CENTURY YEARS (DIVISIBLE BY 100) SINCE                 
022000*    THOSE ARE NOT LEAP YEARS UNLESS ALSO DIVISIBLE BY 400 -              
022100*    THIS IS THE STANDARD GREGORIAN LEAP-DAY COUNT, PER                   
022200*    CR-0803.  INTEGER DIVISION TRUNCATES, WHICH IS EXACTLY               
022300*    THE COUNT OF MULTIPLES WANTED HERE.                                  
022400     COMPUTE DO-QUOTIENT = DO-PRIOR-YEARS / 4.                            
022500     COMPUTE DO-LEAP-DAYS-4 = DO-QUOTIENT.                                
022600     COMPUTE DO-QUOTIENT = DO-PRIOR-YEARS / 100.                          
022700     COMPUTE DO-LEAP-DAYS-100 = DO-QUOTIENT.                              
022800     COMPUTE DO-QUOTIENT = DO-PRIOR-YEARS / 400.                          
022900     COMPUTE DO-LEAP-DAYS-400 = DO-QUOTIENT.                              
023000                                                                          
023100*    STEP 3 - 365 DAYS PER PRIOR YEAR PLUS THE LEAP-DAY                   
023200*    ADJUSTMENT FROM STEP 2 GIVES THE DAY NUMBER OF                       
023300*    JANUARY 1ST OF THE CURRENT YEAR.                                     
023400     COMPUTE DO-CONV-DAYNO =                                              
023500         (DO-PRIOR-YEARS * 365) + DO-LEAP-DAYS-4                          
023600         - DO-LEAP-DAYS-100 + DO-LEAP-DAYS-400.                           
023700                                                                          
023800*    STEP 4 - IS THE CURRENT YEAR ITSELF A LEAP YEAR.  NEEDED             
023900*    BELOW TO DECIDE WHETHER MARCH ONWARD PICKS UP THE                    
024000*    EXTRA FEBRUARY 29TH.                                                 
024100     PERFORM 2500-TEST-LEAP-YEAR-RTN THRU 2500-EXIT.                      
024200                                                                          
024300*    STEP 5 - ADD THE DAYS FOR EVERY FULL MONTH ALREADY                   
024400*    PASSED THIS YEAR (THE CUMULATIVE-DAYS TABLE BUILT                    
024500*    ABOVE), PLUS ONE EXTRA DAY IF THIS YEAR IS A LEAP YEAR               
024600*    AND THE MONTH IS PAST FEBRUARY, PLUS THE DAY-OF-MONTH                
024700*    ITSELF.  THE RESULT IS THE ABSOLUTE DAY NUMBER OF THIS               
024800*    ONE CIVIL DATE.                                                      
024900     ADD DO-CUM-DAYS (DO-CONV-MM) TO DO-CONV-DAYNO.                       
025000     IF DO-CONV-MM > 2 AND DO-THIS-YEAR-IS-LEAP                           
025100         ADD 1 TO DO-CONV-DAYNO.                                          
025200     ADD DO-CONV-DD TO DO-CONV-DAYNO.                                     
025300 2000-EXIT.                                                               
025400     EXIT.                                                                
025500                                                                          
025600*    2500-TEST-LEAP-YEAR-RTN - DIVISIBLE BY 4 AND NOT                     
025700*    BY 100, OR DIVISIBLE BY 400.  PER CR-0803 THIS                       
025800*    REPLACED THE OLD STRAIGHT MOD-4 TEST DATEOK USED -                   
025900*    THAT OLDER TEST WRONGLY CALLED 1900 AND 2100 LEAP                    
026000*    YEARS.  REMAINDERS ARE COMPUTED BY HAND (QUOTIENT                    
026100*    TIMES DIVISOR SUBTRACTED BACK OUT) SINCE THIS SHOP                   
026200*    DOES NOT USE FUNCTION REM.                                           
026300 2500-TEST-LEAP-YEAR-RTN.                                                 
026400     SET DO-THIS-YEAR-NOT-LEAP TO TRUE.                                   
026500*    REMAINDER ON 4 - ZERO MEANS A CANDIDATE LEAP YEAR.                   
026600     COMPUTE DO-QUOTIENT = DO-CONV-CCYY / 4.                              
026700     COMPUTE DO-LEAP-REM-4 = DO-CONV-CCYY - (DO-QUOTIENT * 4).            
026800*    REMAINDER ON 100 - NONZERO RULES OUT THE CENTURY-YEAR                
026900*    EXCEPTION SO A PLAIN MOD-4 YEAR STILL QUALIFIES.                     
027000     COMPUTE DO-QUOTIENT = DO-CONV-CCYY / 100.                            
027100     COMPUTE DO-LEAP-REM-100 =                                            
027200         DO-CONV-CCYY - (DO-QUOTIENT * 100).                              
027300*    REMAINDER ON 400 - ZERO PUTS THE CENTURY YEAR BACK IN                
027400*    AS A LEAP YEAR (1600, 2000, 2400 AND SO ON).                         
027500     COMPUTE DO-QUOTIENT = DO-CONV-CCYY / 400.                            
027600     COMPUTE DO-LEAP-REM-400 =                                            
027700         DO-CONV-CCYY - (DO-QUOTIENT * 400).                              
027800                                                                          
027900*    LEAP IF DIVISIBLE BY 4 AND NOT A CENTURY YEAR, OR IF                 
028000*    IT IS A CENTURY YEAR THAT IS ALSO DIVISIBLE BY 400.                  
028100     IF DO-LEAP-REM-4 = 0 AND DO-LEAP-REM-100 NOT = 0                     
028200         SET DO-THIS-YEAR-IS-LEAP TO TRUE                                 
028300     ELSE                                                                 
028400     IF DO-LEAP-REM-400 = 0                                               
028500         SET DO-THIS-YEAR-IS-LEAP TO TRUE.                                
028600 2500-EXIT.                                                               
028700     EXIT.                                                                
028800                                                                          
028900*    3000-COMPUTE-OVERLAP-RTN - THE OVERLAP IS THE                        
029000*    SPAN BETWEEN THE LATER OF THE TWO STARTS AND                         
029100*    THE EARLIER OF THE TWO ENDS, INCLUSIVE OF BOTH                       
029200*    ENDPOINTS - ZERO OR NEGATIVE MEANS NO OVERLAP.                       
029300*    ONLY THE FOUR DAY NUMBERS COMPUTED ABOVE ARE TOUCHED                 
029400*    HERE - NO FURTHER CALENDAR MATH IS NEEDED ONCE EVERY                 
029500*    DATE IS A PLAIN INTEGER.                                             
029600 3000-COMPUTE-OVERLAP-RTN.                                                
029700*    THE OVERLAP WINDOW CANNOT OPEN BEFORE EITHER PERIOD                  
029800*    HAS STARTED, SO ITS START IS WHICHEVER OF THE TWO                    
029900*    START DATES FALLS LATER.                                             
030000     IF DO-EMP1-START-DAYNO > DO-EMP2-START-DAYNO                         
030100         MOVE DO-EMP1-START-DAYNO TO DO-LATEST-START-DAYNO                
030200     ELSE                                                                 
030300         MOVE DO-EMP2-START-DAYNO TO DO-LATEST-START-DAYNO.               
030400                                                                          
030500*    LIKEWISE THE WINDOW CANNOT STAY OPEN PAST WHICHEVER                  
030600*    PERIOD ENDS FIRST.                                                   
030700     IF DO-EMP1-END-DAYNO < DO-EMP2-END-DAYNO                             
030800         MOVE DO-EMP1-END-DAYNO TO DO-EARLIEST-END-DAYNO                  
030900     ELSE                                                                 
031000         MOVE DO-EMP2-END-DAYNO TO DO-EARLIEST-END-DAYNO.                 
031100                                                                          
031200*    IF THE WINDOW CLOSES BEFORE IT EVEN OPENS, THE TWO                   
031300*    PERIODS DO NOT SHARE A SINGLE CALENDAR DAY.                          
031400     IF DO-EARLIEST-END-DAYNO < DO-LATEST-START-DAYNO                     
031500         MOVE ZERO TO DO-OVERLAP-DAYS                                     
031600         GO TO 3000-EXIT.                                                 
031700                                                                          
031800*    OTHERWISE THE OVERLAP RUNS FROM THE LATEST START                     
031900*    THROUGH THE EARLIEST END, COUNTING BOTH ENDPOINTS -                  
032000*    HENCE THE PLUS 1.                                                    
032100     COMPUTE DO-OVERLAP-DAYS =                                            
032200         DO-EARLIEST-END-DAYNO - DO-LATEST-START-DAYNO + 1.               
032300 3000-EXIT.                                                               
032400     EXIT.                                                                
