000100******************************************************************        
000200*    FCEMPIN - FILE CONTROL FOR THE EMPLOYEE/PROJECT                      
000300*              ASSIGNMENT INPUT FILE.                                     
000400*                                                                         
000500*    ONE TEXT LINE PER EMPLOYEE/PROJECT ASSIGNMENT,                       
000600*    COMMA-SPACE DELIMITED.  SEE FDEMPIN.COB FOR THE                      
000700*    RECORD LAYOUT.                                                       
000800*                                                                         
000900*    1997-02-11  RSK  ORIGINAL COPYBOOK.                                  
001000******************************************************************        
001100     SELECT EMPIN-FILE ASSIGN TO "EMPINDAT"                               
001200         ORGANIZATION IS LINE SEQUENTIAL                                  
001300         FILE STATUS IS EMPIN-FILE-STATUS.                                
