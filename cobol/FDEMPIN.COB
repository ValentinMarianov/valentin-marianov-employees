000100******************************************************************        
000200*    FDEMPIN - RECORD LAYOUT FOR THE EMPLOYEE/PROJECT                     
000300*              ASSIGNMENT INPUT FILE.                                     
000400*                                                                         
000500*    EACH LINE CARRIES FOUR COMMA-SPACE DELIMITED                         
000600*    FIELDS - EMPLOYEE NUMBER, PROJECT NUMBER, DATE                       
000700*    ASSIGNED FROM AND DATE ASSIGNED TO.  THE FIELDS                      
000800*    ARE FREE-FORM TEXT (NOT FIXED COLUMNS) SO THE                        
000900*    RECORD IS CARRIED AS ONE TEXT BUCKET AND SPLIT                       
001000*    BY EMPLOAD USING UNSTRING.                                           
001100*                                                                         
001200*    1997-02-11  RSK  ORIGINAL COPYBOOK.                                  
001300*    1998-11-30  RSK  Y2K REVIEW - NO 2-DIGIT YEAR                        
001400*                     FIELDS EXIST IN THIS RECORD.                        
001500******************************************************************        
001600 FD  EMPIN-FILE                                                           
001700     LABEL RECORDS ARE STANDARD                                           
001800     RECORD CONTAINS 80 CHARACTERS.                                       
001900                                                                          
002000 01  EMPIN-RECORD.                                                        
002100     05  EMPIN-TEXT-LINE           PIC X(74).                             
002200     05  FILLER                    PIC X(06).                             
