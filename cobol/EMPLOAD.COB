000100******************************************************************        
000200*    EMPLOAD - READS THE EMPLOYEE/PROJECT ASSIGNMENT INPUT FILE           
000300*              AND BUILDS ONE EMPLOYEE-WORK-TABLE ENTRY PER               
000400*              DISTINCT EMPLOYEE, EACH CARRYING ITS LIST OF               
000500*              PROJECT/START-DATE/END-DATE ROWS.  CALLED ONCE BY          
000600*              PAIRRUN AT THE START OF THE RUN.                           
000700*                                                                         
000800*              ANY SYNTAX ERROR ON ANY LINE - WRONG FIELD COUNT           
000900*              OR AN UNPARSEABLE DATE - ABORTS THE WHOLE READ AND         
001000*              RETURNS ZERO EMPLOYEES, EVEN IF EARLIER LINES READ         
001100*              CLEAN.  A LEADING HEADER LINE IS RECOGNIZED AND            
001200*              SKIPPED.                                                   
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID.    EMPLOAD.                                                  
001600 AUTHOR.        R. S. KOSTER.                                             
001700 INSTALLATION.  MERIDIAN BENEFITS DATA CENTER.                            
001800 DATE-WRITTEN.  FEBRUARY 1982.                                            
001900 DATE-COMPILED.                                                           
002000 SECURITY.      PUBLIC.                                                   
002100*                                                                         
002200******************************************************************        
002300*    CHANGE LOG                                                           
002400*                                                                         
002500*    DATE        BY   REQUEST    DESCRIPTION                              
002600*    ----------  ---  ---------  ---------------------------------        
002700*    1982-02-11  RSK  PROJ-014   ORIGINAL PROGRAM.                        
002800*    1997-05-20  RSK  HD-1150    HEADER ROW (EMPID, PROJECTID,            
002900*                                DATEFROM, DATETO) IS NOW                 
003000*                                RECOGNIZED AND SKIPPED - THE             
003100*                                EXTRACT FROM PERSONNEL CARRIES           
003200*                                ONE.                                     
003300*    1997-09-30  TJM  CR-0340    A BAD FIELD COUNT PARTWAY                
003400*                                THROUGH THE FILE NOW DISCARDS            
003500*                                EVERYTHING READ SO FAR, NOT              
003600*                                JUST THE BAD ROW - MATCHES THE           
003700*                                ALL-OR-NOTHING RULE THE                  
003800*                                DOWNSTREAM REPORT DEPENDS ON.            
003900*    1998-11-23  ABL  Y2K-0009   YEAR 2000 REVIEW - DATES ARE             
004000*                                PASSED THROUGH TO DATECNV                
004100*                                UNCHANGED, NO 2-DIGIT YEAR               
004200*                                MATH IN THIS PROGRAM.  NO                
004300*                                CHANGE REQUIRED.                         
004400*    1999-08-04  DWH  HD-1810    RAISED EW-PROJECT-ENTRY FROM             
004500*                                20 TO 40 OCCURRENCES - THE               
004600*                                CONTRACTOR ROSTER EXTRACT NOW            
004700*                                LISTS MORE ASSIGNMENTS PER               
004800*                                EMPLOYEE THAN IT USED TO.                
004900*    2003-03-11  NPK  CR-0905    YEAR-END AUDIT FOUND THREE EDIT          
005000*                                GAPS - NUMERIC-ID TEST NOW LOOKS         
005100*                                ONLY AT THE DIGIT PREFIX, FIELD-         
005200*                                COUNT CHECK NOW CATCHES A ROW            
005300*                                WITH OVER FOUR TOKENS, AND THE           
005400*                                HEADER TEST NOW CHECKS ALL FOUR          
005500*                                SPLIT FIELDS, NOT JUST THE FIRST.        
005600*    2003-03-18  NPK  CR-0912    YEAR-END AUDIT - ADDED STEP-BY-          
005700*                                STEP RATIONALE COMMENTS TO THE           
005800*                                READ LOOP AND EMPLOYEE LOOKUP            
005900*                                PARAGRAPHS.  NO LOGIC CHANGED.           
006000******************************************************************        
006100*                                                                         
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     C01 IS TOP-OF-FORM                                                   
006600     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
006700            OFF STATUS IS NORMAL-RUN-REQUESTED                            
006800     CLASS NUMERIC-TEXT IS "0" THRU "9".                                  
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     COPY "FCEMPIN.COB".                                                  
007200                                                                          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500     COPY "FDEMPIN.COB".                                                  
007600                                                                          
007700 WORKING-STORAGE SECTION.                                                 
007800*    THE INPUT FILE STATUS KEY REFERENCED BY FCEMPIN.                     
007900 01  EMPIN-FILE-STATUS        PIC X(02)  VALUE SPACE.                     
008000     88  EMPIN-FILE-OK                  VALUE "00".                       
008100     88  EMPIN-FILE-AT-END              VALUE "10".                       
008200                                                                          
008300     COPY "WKEMPTAB.COB".                                                 
008400                                                                          
008500*    ONE PARSED INPUT LINE, SPLIT ON THE COMMA-SPACE                      
008600*    DELIMITER INTO ITS FOUR RAW TEXT FIELDS.                             
008700 77  EL-FIELD-COUNT           PIC 9(02)  COMP  VALUE ZERO.                
008800 77  EL-LINE-NUMBER           PIC 9(06)  COMP  VALUE ZERO.                
008900 01  EL-EMP-ID-TEXT           PIC X(10)  VALUE SPACE.                     
009000 01  EL-PROJECT-ID-TEXT       PIC X(10)  VALUE SPACE.                     
009100 01  EL-DATE-FROM-TEXT        PIC X(10)  VALUE SPACE.                     
009200 01  EL-DATE-TO-TEXT          PIC X(10)  VALUE SPACE.                     
009300 01  EL-EXTRA-TEXT            PIC X(10)  VALUE SPACE.                     
009400 01  EL-EMP-ID-TEXT-R REDEFINES EL-EMP-ID-TEXT.                           
009500     05  EL-EMP-ID-NUM        PIC 9(06).                                  
009600     05  FILLER               PIC X(04).                                  
009700 01  EL-PROJECT-ID-TEXT-R REDEFINES EL-PROJECT-ID-TEXT.                   
009800     05  EL-PROJECT-ID-NUM    PIC 9(06).                                  
009900     05  FILLER               PIC X(04).                                  
010000                                                                          
010100*    UPPER-CASED FIRST-LINE COPY FOR THE HEADER-ROW                       
010200*    TEXT COMPARE, PER HD-1150.                                           
010300 01  EL-FIRST-LINE-UPPER      PIC X(74)  VALUE SPACE.                     
010400                                                                          
010500*    OUTPUT AREA FOR ONE DATECNV CALL.                                    
010600 01  EL-DATE-STATUS-SW        PIC X(01)  VALUE "N".                       
010700     88  EL-DATE-OK                     VALUE "Y".                        
010800     88  EL-DATE-ABSENT                 VALUE "B".                        
010900     88  EL-DATE-INVALID                VALUE "N".                        
011000 01  EL-DATE-OUT.                                                         
011100     05  EL-DATE-OUT-CCYY     PIC 9(04).                                  
011200     05  EL-DATE-OUT-MM       PIC 9(02).                                  
011300     05  EL-DATE-OUT-DD       PIC 9(02).                                  
011400 01  EL-DATE-OUT-NUM REDEFINES EL-DATE-OUT PIC 9(08).                     
011500                                                                          
011600*    SUBSCRIPTS FOR THE EMPLOYEE-LOOKUP AND PROJECT-                      
011700*    APPEND LOGIC.                                                        
011800 77  EL-EMP-SUB                PIC 9(04)  COMP  VALUE ZERO.               
011900 77  EL-PROJ-SUB               PIC 9(04)  COMP  VALUE ZERO.               
012000 01  EL-EMP-FOUND-SW           PIC X(01)  VALUE "N".                      
012100     88  EL-EMP-FOUND                     VALUE "Y".                      
012200     88  EL-EMP-NOT-FOUND                 VALUE "N".                      
012300 01  EL-ABORT-SW               PIC X(01)  VALUE "N".                      
012400     88  EL-ABORT-READ                    VALUE "Y".                      
012500     88  EL-CONTINUE-READ                 VALUE "N".                      
012600                                                                          
012700*    SET BY 2050-CHECK-HEADER-TEXT-RTN BELOW.                             
012800 01  EL-HEADER-MATCH-SW    PIC X(01)  VALUE "N".                          
012900     88  EL-HEADER-MATCH             VALUE "Y".                           
013000     88  EL-HEADER-NO-MATCH          VALUE "N".                           
013100                                                                          
013200 LINKAGE SECTION.                                                         
013300 01  EL-RETURN-STATUS-SW       PIC X(01).                                 
013400     88  EL-LOAD-OK                       VALUE "Y".                      
013500     88  EL-LOAD-FAILED                   VALUE "N".                      
013600                                                                          
013700 PROCEDURE DIVISION USING EL-RETURN-STATUS-SW                             
013800                          EMPLOYEE-WORK-TABLE.                            
013900                                                                          
014000 0100-MAIN-RTN.                                                           
014100     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.                          
014200     PERFORM 2000-CHECK-FIRST-LINE-RTN THRU 2000-EXIT.                    
014300     IF EL-CONTINUE-READ                                                  
014400         PERFORM 3000-READ-LOOP-RTN THRU 3000-EXIT                        
014500             UNTIL EMPIN-FILE-AT-END OR EL-ABORT-READ.                    
014600     PERFORM 4000-TERMINATE-RTN THRU 4000-EXIT.                           
014700     EXIT PROGRAM.                                                        
014800                                                                          
014900*    1000-INITIALIZE-RTN - OPEN THE INPUT FILE AND                        
015000*    CLEAR THE WORK TABLE AND ALL SWITCHES.                               
015100 1000-INITIALIZE-RTN.                                                     
015200     MOVE "N" TO EL-RETURN-STATUS-SW.                                     
015300     MOVE ZERO TO EW-EMPLOYEE-COUNT.                                      
015400     MOVE ZERO TO EL-LINE-NUMBER.                                         
015500     SET EL-CONTINUE-READ TO TRUE.                                        
015600     OPEN INPUT EMPIN-FILE.                                               
015700 1000-EXIT.                                                               
015800     EXIT.                                                                
015900                                                                          
016000*    2000-CHECK-FIRST-LINE-RTN - READ LINE 1.  A BLANK                    
016100*    OR MISSING LINE 1 IS A CLEAN ABORT (ZERO                             
016200*    EMPLOYEES).  A RECOGNIZED HEADER ROW IS SKIPPED.                     
016300*    ANY OTHER 4-FIELD ROW IS THE FIRST DATA ROW.  ANY                    
016400*    OTHER FIELD COUNT ABORTS THE WHOLE RUN.                              
016500 2000-CHECK-FIRST-LINE-RTN.                                               
016600     READ EMPIN-FILE                                                      
016700         AT END                                                           
016800             SET EL-ABORT-READ TO TRUE                                    
016900             GO TO 2000-EXIT.                                             
017000     ADD 1 TO EL-LINE-NUMBER.                                             
017100                                                                          
017200     IF EMPIN-TEXT-LINE = SPACES                                          
017300         SET EL-ABORT-READ TO TRUE                                        
017400         GO TO 2000-EXIT.                                                 
017500                                                                          
017600     PERFORM 2500-SPLIT-LINE-RTN THRU 2500-EXIT.                          
017700     IF EL-FIELD-COUNT NOT = 4                                            
017800         SET EL-ABORT-READ TO TRUE                                        
017900         GO TO 2000-EXIT.                                                 
018000                                                                          
018100     PERFORM 2050-CHECK-HEADER-TEXT-RTN THRU 2050-EXIT.                   
018200     IF EL-HEADER-MATCH                                                   
018300         GO TO 2000-EXIT.                                                 
018400                                                                          
018500     PERFORM 2700-ADD-FIRST-ROW-RTN THRU 2700-EXIT.                       
018600 2000-EXIT.                                                               
018700     EXIT.                                                                
018800                                                                          
018900*    2050-CHECK-HEADER-TEXT-RTN - COMPARES ALL FOUR                       
019000*    SPLIT FIELDS AGAINST THE LITERAL HEADER TOKENS,                      
019100*    CASE-INSENSITIVE.  A DATA ROW THAT HAPPENS TO                        
019200*    START "EMPID..." IN ITS FIRST FIELD ALONE NO                         
019300*    LONGER SLIPS PAST AS A HEADER MATCH.  PER CR-0905.                   
019400 2050-CHECK-HEADER-TEXT-RTN.                                              
019500     SET EL-HEADER-NO-MATCH TO TRUE.                                      
019600     MOVE EL-EMP-ID-TEXT TO EL-FIRST-LINE-UPPER.                          
019700     INSPECT EL-FIRST-LINE-UPPER CONVERTING                               
019800         "abcdefghijklmnopqrstuvwxyz"                                     
019900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
020000     IF EL-FIRST-LINE-UPPER(1:5) NOT = "EMPID"                            
020100         GO TO 2050-EXIT.                                                 
020200                                                                          
020300     MOVE EL-PROJECT-ID-TEXT TO EL-FIRST-LINE-UPPER.                      
020400     INSPECT EL-FIRST-LINE-UPPER CONVERTING                               
020500         "abcdefghijklmnopqrstuvwxyz"                                     
020600         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
020700     IF EL-FIRST-LINE-UPPER(1:9) NOT = "PROJECTID"                        
020800         GO TO 2050-EXIT.                                                 
020900                                                                          
021000     MOVE EL-DATE-FROM-TEXT TO EL-FIRST-LINE-UPPER.                       
021100     INSPECT EL-FIRST-LINE-UPPER CONVERTING                               
021200         "abcdefghijklmnopqrstuvwxyz"                                     
021300         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
021400     IF EL-FIRST-LINE-UPPER(1:8) NOT = "DATEFROM"                         
021500         GO TO 2050-EXIT.                                                 
021600                                                                          
021700     MOVE EL-DATE-TO-TEXT TO EL-FIRST-LINE-UPPER.                         
021800     INSPECT EL-FIRST-LINE-UPPER CONVERTING                               
021900         "abcdefghijklmnopqrstuvwxyz"                                     
022000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
022100     IF EL-FIRST-LINE-UPPER(1:6) NOT = "DATETO"                           
022200         GO TO 2050-EXIT.                                                 
022300                                                                          
022400     SET EL-HEADER-MATCH TO TRUE.                                         
022500 2050-EXIT.                                                               
022600     EXIT.                                                                
022700                                                                          
022800*    2500-SPLIT-LINE-RTN - COMMA-SPACE DELIMITED SPLIT                    
022900*    OF THE CURRENT LINE INTO ITS FOUR RAW FIELDS.                        
023000*    A 5TH RECEIVING FIELD CATCHES ROWS WITH MORE THAN                    
023100*    4 TOKENS - TALLYING IN THEN COMES BACK 5, NOT 4,                     
023200*    SO THE FIELD-COUNT CHECK CORRECTLY ABORTS. PER                       
023300*    CR-0905.                                                             
023400 2500-SPLIT-LINE-RTN.                                                     
023500     MOVE SPACE TO EL-EMP-ID-TEXT EL-PROJECT-ID-TEXT                      
023600               EL-DATE-FROM-TEXT EL-DATE-TO-TEXT                          
023700               EL-EXTRA-TEXT.                                             
023800     MOVE ZERO TO EL-FIELD-COUNT.                                         
023900     UNSTRING EMPIN-TEXT-LINE DELIMITED BY ", "                           
024000         INTO EL-EMP-ID-TEXT                                              
024100               EL-PROJECT-ID-TEXT                                         
024200               EL-DATE-FROM-TEXT                                          
024300               EL-DATE-TO-TEXT                                            
024400               EL-EXTRA-TEXT                                              
024500         TALLYING IN EL-FIELD-COUNT.                                      
024600 2500-EXIT.                                                               
024700     EXIT.                                                                
024800                                                                          
024900*    2700-ADD-FIRST-ROW-RTN - THE FIRST DATA ROW ALWAYS                   
025000*    STARTS A NEW EMPLOYEE-WORK-TABLE ENTRY.                              
025100*    THE NUMERIC-CLASS TEST ONLY LOOKS AT THE DIGIT-                      
025200*    BEARING PREFIX AND CONFIRMS THE UNSTRING PAD IS                      
025300*    ALL SPACES - A PIC X(10) FIELD WITH TRAILING                         
025400*    SPACES FAILS A PLAIN NUMERIC TEST ON THE WHOLE                       
025500*    FIELD.  PER CR-0905.                                                 
025600 2700-ADD-FIRST-ROW-RTN.                                                  
025700     IF EL-EMP-ID-TEXT(1:6) IS NOT NUMERIC-TEXT OR                        
025800        EL-EMP-ID-TEXT(7:4) NOT = SPACES OR                               
025900        EL-PROJECT-ID-TEXT(1:6) IS NOT NUMERIC-TEXT OR                    
026000        EL-PROJECT-ID-TEXT(7:4) NOT = SPACES                              
026100         SET EL-ABORT-READ TO TRUE                                        
026200         GO TO 2700-EXIT.                                                 
026300                                                                          
026400     CALL "DATECNV" USING EL-DATE-STATUS-SW                               
026500                         EL-DATE-FROM-TEXT                                
026600                         EL-DATE-OUT.                                     
026700     IF EL-DATE-INVALID                                                   
026800         SET EL-ABORT-READ TO TRUE                                        
026900         GO TO 2700-EXIT.                                                 
027000                                                                          
027100     ADD 1 TO EW-EMPLOYEE-COUNT.                                          
027200     MOVE EW-EMPLOYEE-COUNT TO EL-EMP-SUB.                                
027300     MOVE EL-EMP-ID-NUM TO EW-EMP-ID (EL-EMP-SUB).                        
027400     MOVE 1 TO EW-PROJECT-COUNT (EL-EMP-SUB).                             
027500     PERFORM 2800-STORE-DATE-FROM-RTN THRU 2800-EXIT.                     
027600                                                                          
027700     CALL "DATECNV" USING EL-DATE-STATUS-SW                               
027800                         EL-DATE-TO-TEXT                                  
027900                         EL-DATE-OUT.                                     
028000     IF EL-DATE-INVALID                                                   
028100         SET EL-ABORT-READ TO TRUE                                        
028200         GO TO 2700-EXIT.                                                 
028300     PERFORM 2900-STORE-DATE-TO-RTN THRU 2900-EXIT.                       
028400                                                                          
028500     MOVE EL-PROJECT-ID-NUM TO                                            
028600         EW-PROJECT-ID (EL-EMP-SUB, 1).                                   
028700 2700-EXIT.                                                               
028800     EXIT.                                                                
028900                                                                          
029000*    2800/2900-STORE-DATE - MOVE EL-DATE-OUT/EL-DATE-                     
029100*    STATUS-SW INTO THE CURRENT PROJECT ENTRY'S START/                    
029200*    END DATE GROUP AND PRESENCE SWITCH.                                  
029300 2800-STORE-DATE-FROM-RTN.                                                
029400     IF EL-DATE-ABSENT                                                    
029500         SET EW-START-DATE-ABSENT (EL-EMP-SUB, EL-PROJ-SUB)               
029600             TO TRUE                                                      
029700     ELSE                                                                 
029800         SET EW-START-DATE-PRESENT (EL-EMP-SUB, EL-PROJ-SUB)              
029900             TO TRUE                                                      
030000         MOVE EL-DATE-OUT-CCYY TO                                         
030100             EW-START-CCYY (EL-EMP-SUB, EL-PROJ-SUB)                      
030200         MOVE EL-DATE-OUT-MM TO                                           
030300             EW-START-MM (EL-EMP-SUB, EL-PROJ-SUB)                        
030400         MOVE EL-DATE-OUT-DD TO                                           
030500             EW-START-DD (EL-EMP-SUB, EL-PROJ-SUB).                       
030600 2800-EXIT.                                                               
030700     EXIT.                                                                
030800                                                                          
030900 2900-STORE-DATE-TO-RTN.                                                  
031000     IF EL-DATE-ABSENT                                                    
031100         SET EW-END-DATE-ABSENT (EL-EMP-SUB, EL-PROJ-SUB)                 
031200             TO TRUE                                                      
031300     ELSE                                                                 
031400         SET EW-END-DATE-PRESENT (EL-EMP-SUB, EL-PROJ-SUB)                
031500             TO TRUE                                                      
031600         MOVE EL-DATE-OUT-CCYY TO                                         
031700             EW-END-CCYY (EL-EMP-SUB, EL-PROJ-SUB)                        
031800         MOVE EL-DATE-OUT-MM TO                                           
031900             EW-END-MM (EL-EMP-SUB, EL-PROJ-SUB)                          
032000         MOVE EL-DATE-OUT-DD TO                                           
032100             EW-END-DD (EL-EMP-SUB, EL-PROJ-SUB).                         
032200 2900-EXIT.                                                               
032300     EXIT.                                                                
032400                                                                          
032500*    3000-READ-LOOP-RTN - EVERY LINE AFTER THE FIRST.                     
032600*    LOOKS UP EMP-ID AMONG THE EMPLOYEES SEEN SO FAR;                     
032700*    APPENDS A PROJECT ENTRY IF FOUND, ELSE STARTS A                      
032800*    NEW EMPLOYEE ENTRY.  ANY SYNTAX OR DATE ERROR                        
032900*    ABORTS THE WHOLE READ, PER CR-0340.  THE ROW IS                      
033000*    VALIDATED BEFORE ANY TABLE ENTRY IS TOUCHED, SO A                    
033100*    BAD ROW NEVER LEAVES A HALF-BUILT ENTRY BEHIND.                      
033200 3000-READ-LOOP-RTN.                                                      
033300     READ EMPIN-FILE                                                      
033400         AT END                                                           
033500             GO TO 3000-EXIT.                                             
033600     ADD 1 TO EL-LINE-NUMBER.                                             
033700                                                                          
033800*    SPLIT THE ROW AND CHECK THE FIELD COUNT BEFORE                       
033900*    LOOKING AT ANY INDIVIDUAL FIELD - A ROW WITH THE                     
034000*    WRONG SHAPE IS REJECTED WITHOUT EVEN ASKING                          
034100*    WHETHER ITS FIELDS LOOK VALID.                                       
034200     PERFORM 2500-SPLIT-LINE-RTN THRU 2500-EXIT.                          
034300     IF EL-FIELD-COUNT NOT = 4                                            
034400         DISPLAY "EMPLOAD - BAD FIELD COUNT ROW "                         
034500             EL-LINE-NUMBER                                               
034600         SET EL-ABORT-READ TO TRUE                                        
034700         GO TO 3000-EXIT.                                                 
034800                                                                          
034900*    EMP-ID AND PROJECT-ID MUST BOTH BE ALL-DIGIT IN                      
035000*    THEIR FIRST SIX BYTES WITH NOTHING BUT TRAILING                      
035100*    SPACES AFTER - SEE 2700-ADD-FIRST-ROW-RTN ABOVE                      
035200*    FOR WHY THE TEST IS SCOPED TO THE PREFIX.                            
035300     IF EL-EMP-ID-TEXT(1:6) IS NOT NUMERIC-TEXT OR                        
035400        EL-EMP-ID-TEXT(7:4) NOT = SPACES OR                               
035500        EL-PROJECT-ID-TEXT(1:6) IS NOT NUMERIC-TEXT OR                    
035600        EL-PROJECT-ID-TEXT(7:4) NOT = SPACES                              
035700         DISPLAY "EMPLOAD - BAD EMP/PROJECT ID ROW "                      
035800             EL-LINE-NUMBER                                               
035900         SET EL-ABORT-READ TO TRUE                                        
036000         GO TO 3000-EXIT.                                                 
036100                                                                          
036200*    DATE-FROM IS EDITED BEFORE THE EMPLOYEE LOOKUP SO                    
036300*    A BAD DATE ABORTS BEFORE EW-EMPLOYEE-COUNT OR ANY                    
036400*    OTHER TABLE FIELD IS TOUCHED FOR THIS ROW.                           
036500     CALL "DATECNV" USING EL-DATE-STATUS-SW                               
036600                         EL-DATE-FROM-TEXT                                
036700                         EL-DATE-OUT.                                     
036800     IF EL-DATE-INVALID                                                   
036900         DISPLAY "EMPLOAD - BAD DATE-FROM ROW "                           
037000             EL-LINE-NUMBER                                               
037100         SET EL-ABORT-READ TO TRUE                                        
037200         GO TO 3000-EXIT.                                                 
037300                                                                          
037400*    A ROW THAT SURVIVED EVERY EDIT ABOVE IS SAFE TO                      
037500*    FILE - EITHER AGAINST AN EMPLOYEE ALREADY IN THE                     
037600*    TABLE OR AS A NEW ONE.                                               
037700     PERFORM 3500-FIND-EMPLOYEE-RTN THRU 3500-EXIT.                       
037800     IF EL-EMP-NOT-FOUND                                                  
037900         ADD 1 TO EW-EMPLOYEE-COUNT                                       
038000         MOVE EW-EMPLOYEE-COUNT TO EL-EMP-SUB                             
038100         MOVE EL-EMP-ID-NUM TO EW-EMP-ID (EL-EMP-SUB)                     
038200         MOVE ZERO TO EW-PROJECT-COUNT (EL-EMP-SUB).                      
038300                                                                          
038400*    EITHER WAY THE ROW BECOMES THE NEXT PROJECT ENTRY                    
038500*    UNDER THAT EMPLOYEE - EW-PROJECT-COUNT DOUBLES AS                    
038600*    THE OCCURS SUBSCRIPT FOR THE NEW ENTRY.                              
038700     ADD 1 TO EW-PROJECT-COUNT (EL-EMP-SUB).                              
038800     MOVE EW-PROJECT-COUNT (EL-EMP-SUB) TO EL-PROJ-SUB.                   
038900     PERFORM 2800-STORE-DATE-FROM-RTN THRU 2800-EXIT.                     
039000                                                                          
039100     CALL "DATECNV" USING EL-DATE-STATUS-SW                               
039200                         EL-DATE-TO-TEXT                                  
039300                         EL-DATE-OUT.                                     
039400     IF EL-DATE-INVALID                                                   
039500         DISPLAY "EMPLOAD - BAD DATE-TO ROW "                             
039600             EL-LINE-NUMBER                                               
039700         SET EL-ABORT-READ TO TRUE                                        
039800         GO TO 3000-EXIT.                                                 
039900     PERFORM 2900-STORE-DATE-TO-RTN THRU 2900-EXIT.                       
040000                                                                          
040100     MOVE EL-PROJECT-ID-NUM TO                                            
040200         EW-PROJECT-ID (EL-EMP-SUB, EL-PROJ-SUB).                         
040300 3000-EXIT.                                                               
040400     EXIT.                                                                
040500                                                                          
040600*    3500-FIND-EMPLOYEE-RTN - SEQUENTIAL SCAN OF THE                      
040700*    EMPLOYEES ACCUMULATED SO FAR FOR A MATCHING                          
040800*    EMP-ID.  A LINEAR SCAN IS ADEQUATE HERE - THE                        
040900*    ROSTER FOR ONE REPORTING PERIOD IS SMALL ENOUGH                      
041000*    THAT AN INDEXED OR SORTED LOOKUP WOULD BE                            
041100*    OVERKILL FOR THE VOLUME THIS TABLE EVER HOLDS.                       
041200 3500-FIND-EMPLOYEE-RTN.                                                  
041300*    START NOT-FOUND AND LEAVE THE SUBSCRIPT AT ZERO -                    
041400*    IF THE LOOP BELOW NEVER SETS EL-EMP-FOUND, THE                       
041500*    CALLER TREATS THIS AS A BRAND-NEW EMPLOYEE.                          
041600     SET EL-EMP-NOT-FOUND TO TRUE.                                        
041700     MOVE ZERO TO EL-EMP-SUB.                                             
041800*    THE VARYING CLAUSE STOPS AS SOON AS A MATCH IS                       
041900*    FOUND, SO EL-EMP-SUB IS LEFT POINTING AT THE                         
042000*    MATCHING ENTRY RATHER THAN RUNNING TO THE END.                       
042100     PERFORM 3600-SCAN-ONE-EMPLOYEE-RTN                                   
042200         VARYING EL-EMP-SUB FROM 1 BY 1                                   
042300         UNTIL EL-EMP-SUB > EW-EMPLOYEE-COUNT                             
042400             OR EL-EMP-FOUND.                                             
042500 3500-EXIT.                                                               
042600     EXIT.                                                                
042700                                                                          
042800*    3600-SCAN-ONE-EMPLOYEE-RTN - THE SINGLE-ENTRY BODY                   
042900*    OF THE VARYING LOOP ABOVE.  KEPT AS ITS OWN                          
043000*    PARAGRAPH, NOT AN INLINE PERFORM, SO IT READS THE                    
043100*    SAME WAY AS EVERY OTHER LOOP BODY IN THIS PROGRAM.                   
043200 3600-SCAN-ONE-EMPLOYEE-RTN.                                              
043300     IF EL-EMP-ID-NUM = EW-EMP-ID (EL-EMP-SUB)                            
043400         SET EL-EMP-FOUND TO TRUE.                                        
043500                                                                          
043600*    4000-TERMINATE-RTN - CLOSE THE FILE.  ON A CLEAN                     
043700*    READ (NOT ABORTED), COPY THE RETURN STATUS AND                       
043800*    THE POPULATED TABLE BACK TO THE CALLER; ON ABORT,                    
043900*    ZERO THE EMPLOYEE COUNT SO THE CALLER SEES NO                        
044000*    EMPLOYEES AT ALL, PER CR-0340.                                       
044100 4000-TERMINATE-RTN.                                                      
044200     CLOSE EMPIN-FILE.                                                    
044300     IF EL-ABORT-READ                                                     
044400         MOVE ZERO TO EW-EMPLOYEE-COUNT                                   
044500         SET EL-LOAD-FAILED TO TRUE                                       
044600     ELSE                                                                 
044700         SET EL-LOAD-OK TO TRUE.                                          
044800 4000-EXIT.                                                               
044900     EXIT.                                                                
