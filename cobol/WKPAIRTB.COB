000100******************************************************************        
000200*    WKPAIRTB - PAIR WORK TABLE.                                          
000300*                                                                         
000400*    ONE ENTRY PER DISTINCT (EMPLOYEE1, EMPLOYEE2)                        
000500*    DIRECTIONAL RELATIONSHIP DISCOVERED BY PAIRFIND.                     
000600*    A AND B SHARING A PROJECT PRODUCES TWO ENTRIES -                     
000700*    ONE FOR (A,B) AND ONE FOR (B,A) - BY DESIGN, SEE                     
000800*    PAIRFIND 2900-FIND-OR-CREATE-PAIR-RTN.                               
000900*                                                                         
001000*    1997-04-02  RSK  ORIGINAL COPYBOOK.                                  
001100******************************************************************        
001200 01  PAIR-WORK-TABLE.                                                     
001210*    HD-1811 RAISED THIS FROM 200 TO 400 PAIR ENTRIES TO                  
001220*    KEEP PACE WITH THE LARGER EMPLOYEE-WORK-TABLE.                       
001230     05  PW-PAIR-COUNT             PIC 9(04)  COMP.                       
001240     05  PW-PAIR-ENTRY OCCURS 400 TIMES.                                  
001250         10  PW-EMPLOYEE1-ID       PIC 9(06).                             
001260         10  PW-EMPLOYEE2-ID       PIC 9(06).                             
001270*    UP TO 20 SHARED PROJECTS PER DIRECTIONAL PAIR -                      
001280*    PAIRSEL SUMS PW-OVERLAP-DAYS ACROSS ALL OF THEM.                     
001290         10  PW-SHARED-PROJECT-COUNT PIC 9(04) COMP.                      
001300         10  PW-SHARED-PROJECT-ENTRY OCCURS 20 TIMES.                     
001310             15  PW-PROJECT-ID         PIC 9(06).                         
001320             15  PW-OVERLAP-DAYS       PIC 9(06).                         
001330         10  FILLER                    PIC X(08).                         
001340     05  FILLER                        PIC X(20).                         
